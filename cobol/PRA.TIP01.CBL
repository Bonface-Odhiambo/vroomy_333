000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     POLICY-RATING-RUN.
000300 AUTHOR.         J.MUTUA.
000400 INSTALLATION.   SAVANNA ASSURANCE SERVICES.
000500 DATE-WRITTEN.   03/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*                                                                *
001000*   PRA.TIP01 - NEW BUSINESS POLICY RATING RUN                  *
001100*                                                                *
001200*   READS THE PRODUCT MASTER, THE GLOBAL TAX CONFIGURATION      *
001300*   RECORD AND THE AGENT/SUPERAGENT MASTER INTO WORKING TABLES,  *
001400*   THEN RATES EACH POLICY APPLICATION ON THE NEW-BUSINESS FEED. *
001500*   ACCEPTED APPLICATIONS ARE WRITTEN AS A CLIENT RECORD PLUS A  *
001600*   POLICY RECORD IN PENDING-PAYMENT STATUS.  A RUN-CONTROL      *
001700*   TRAILER RECORD CARRIES THE ACCEPT/REJECT COUNTS FORWARD TO   *
001800*   THE DASHBOARD METRICS RUN (DSH.TIP04).                       *
001900*                                                                *
002000*----------------------------------------------------------------*
002100*    AMENDMENT HISTORY                                          *
002200*                                                                *
002300*    DATE       INIT      TICKET     DESCRIPTION                *
002400*    ---------  --------  ---------  ---------------------------*
002500*    03/14/91   JM        REQ-0091   ORIGINAL PROGRAM.          *
002600*    09/02/91   PW        REQ-0142   ADDED SUPERAGENT OWNERSHIP *
002700*                                    CHECK PER UNDERWRITING     *
002800*                                    MEMO 91-14.                *
002900*    04/19/93   SO        REQ-0233   PRODUCT TABLE ENLARGED TO  *
003000*                                    500 ENTRIES - MOTOR BOOK   *
003100*                                    GROWTH.                    *
003200*    11/07/94   RK        REQ-0301   TAX RATE NOW READ FROM     *
003300*                                    GLOBAL CONFIG RECORD       *
003400*                                    INSTEAD OF BEING HARD      *
003500*                                    CODED AT 16 PERCENT.       *
003600*    06/23/96   JM        REQ-0355   ABEND IF GLOBAL CONFIG     *
003700*                                    RECORD IS MISSING - WAS    *
003800*                                    SILENTLY DEFAULTING TO     *
003900*                                    ZERO TAX.                  *
004000*    01/18/98   AN        REQ-0409   ADDED IRA REGISTRATION     *
004100*                                    NUMBER CHECK AGAINST THE   *
004200*                                    SUPERAGENT MASTER FOR THE  *
004300*                                    QUARTERLY IRA COMPLIANCE   *
004400*                                    LISTING.                   *
004500*    11/30/98   SO        Y2K-0017   EXPANDED ALL 2-DIGIT YEAR  *
004600*                                    FIELDS TO 4 DIGITS AHEAD   *
004700*                                    OF CENTURY ROLLOVER.       *
004800*    02/09/99   PW        Y2K-0017   Y2K UNIT TEST SIGN-OFF -   *
004900*                                    NO FURTHER 2-DIGIT DATE    *
005000*                                    FIELDS FOUND.              *
005100*    07/11/01   RK        REQ-0478   AGENT TABLE ENLARGED TO    *
005200*                                    1000 ENTRIES.              *
005300*    05/04/04   JM        REQ-0522   REJECT REASON TEXT NOW     *
005400*                                    WRITTEN TO SYSOUT FOR      *
005500*                                    UNDERWRITING REVIEW.       *
005600*    10/16/07   AN        REQ-0601   MOVED CLIENT IDENTIFIER    *
005700*                                    VALIDATION UPSTREAM TO THE *
005800*                                    ONLINE APPLICATION - THIS  *
005900*                                    RUN NO LONGER RE-EDITS IT. *
006000*----------------------------------------------------------------*
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-370.
006400 OBJECT-COMPUTER. IBM-370.
006500 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
006600                  UPSI-0 IS PRA-TEST-RUN-SWITCH.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT PRODUCT-MASTER-FILE
007000         ASSIGN TO PRODFILE
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS WS-PRODFILE-STATUS.
007300     SELECT GLOBAL-CONFIG-FILE
007400         ASSIGN TO CFGFILE
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS WS-CFGFILE-STATUS.
007700     SELECT AGENT-MASTER-FILE
007800         ASSIGN TO AGTFILE
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WS-AGTFILE-STATUS.
008100     SELECT POLICY-APPLICATION-FILE
008200         ASSIGN TO APPFILE
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS WS-APPFILE-STATUS.
008500     SELECT CLIENT-MASTER-FILE
008600         ASSIGN TO CLIFILE
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS WS-CLIFILE-STATUS.
008900     SELECT POLICY-MASTER-OUT
009000         ASSIGN TO POLOUT
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS WS-POLOUT-STATUS.
009300     SELECT RUN-CONTROL-FILE
009400         ASSIGN TO RUNCTL
009500         ORGANIZATION IS SEQUENTIAL
009600         FILE STATUS IS WS-RUNCTL-STATUS.
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  PRODUCT-MASTER-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD.
010200 01  PRODUCT-MASTER-RECORD.
010300     05  PRM-RECORD-TYPE-CD           PIC X(3).
010400         88  PRM-TYPE-PRODUCT-DETAIL      VALUE 'PRD'.
010500     05  PRM-SEQUENCE-NUMBER          PIC 9(3).
010600     05  PRM-DETAIL-RECORD-1.
010700         10  PRM-PRODUCT-ID           PIC 9(8).
010800         10  PRM-SUPERAGENT-ID        PIC 9(8).
010900         10  PRM-COMPANY-ID           PIC 9(8).
011000         10  PRM-PRODUCT-NAME         PIC X(30).
011100         10  PRM-PRODUCT-RATE         PIC S9(8)V99.
011200         10  FILLER                   PIC X(40).
011300 FD  GLOBAL-CONFIG-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD.
011600 01  GLOBAL-CONFIG-RECORD.
011700     05  GCR-RECORD-TYPE-CD           PIC X(3).
011800         88  GCR-TYPE-CONFIG-DETAIL       VALUE 'CFG'.
011900     05  GCR-DETAIL-RECORD-1.
012000         10  GCR-CFG-ID               PIC 9(2).
012100         10  GCR-CFG-TAX-RATE         PIC S9(3)V99.
012200         10  FILLER                   PIC X(23).
012300 FD  AGENT-MASTER-FILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD.
012600 01  AGENT-MASTER-RECORD.
012700     05  AGT-RECORD-TYPE-CD           PIC X(3).
012800         88  AGT-TYPE-AGENT-DETAIL        VALUE 'AGT'.
012900     05  AGT-DETAIL-RECORD-1.
013000         10  AGT-AGENT-ID             PIC 9(8).
013100         10  AGT-SUPERAGENT-ID        PIC 9(8).
013200         10  AGT-AGENT-NAME           PIC X(30).
013300         10  AGT-IRA-NUMBER           PIC X(15).
013400         10  AGT-IRA-CHECK-AREA REDEFINES AGT-IRA-NUMBER.
013500             15  AGT-IRA-PREFIX-5     PIC X(5).
013600             15  FILLER               PIC X(10).
013700         10  FILLER                   PIC X(24).
013800 FD  POLICY-APPLICATION-FILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD.
014100 01  POLICY-APPLICATION-RECORD.
014200     05  APR-RECORD-TYPE-CD           PIC X(3).
014300         88  APR-TYPE-APPLICATION-DETAIL  VALUE 'APP'.
014400     05  APR-DETAIL-RECORD-1.
014500         10  APR-APP-AGENT-ID         PIC 9(8).
014600         10  APR-APP-SUPERAGENT-ID    PIC 9(8).
014700         10  APR-APP-CLIENT-NAME      PIC X(30).
014800         10  APR-APP-CLIENT-IDENT     PIC X(15).
014900         10  APR-APP-PRODUCT-ID       PIC 9(8).
015000         10  APR-APP-INSURED-VALUE    PIC S9(10)V99.
015100         10  FILLER                   PIC X(20).
015200 FD  CLIENT-MASTER-FILE
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD.
015500 01  CLIENT-MASTER-RECORD.
015600     05  CLM-RECORD-TYPE-CD           PIC X(3).
015700         88  CLM-TYPE-CLIENT-DETAIL       VALUE 'CLI'.
015800     05  CLM-DETAIL-RECORD-1.
015900         10  CLM-CLIENT-ID            PIC 9(8).
016000         10  CLM-CLIENT-AGENT-ID      PIC 9(8).
016100         10  CLM-CLIENT-FULL-NAME     PIC X(30).
016200         10  CLM-CLIENT-IDENTIFIER    PIC X(15).
016300         10  FILLER                   PIC X(29).
016400 FD  POLICY-MASTER-OUT
016500     RECORDING MODE IS F
016600     LABEL RECORDS ARE STANDARD.
016700 01  POLICY-MASTER-RECORD.
016800     05  POL-RECORD-TYPE-CD           PIC X(3).
016900         88  POL-TYPE-POLICY-DETAIL       VALUE 'POL'.
017000     05  POL-DETAIL-RECORD-1.
017100         10  POL-POLICY-ID            PIC 9(8).
017200         10  POL-CLIENT-ID            PIC 9(8).
017300         10  POL-PRODUCT-ID           PIC 9(8).
017400         10  POL-AGENT-ID             PIC 9(8).
017500         10  POL-PREMIUM-AMOUNT       PIC S9(10)V99.
017600         10  POL-TAX-AMOUNT           PIC S9(10)V99.
017700         10  POL-TOTAL-AMOUNT         PIC S9(10)V99.
017800         10  POL-POLICY-STATUS        PIC X(15).
017900             88  POL-STATUS-PENDING-PAYMT VALUE 'PENDING-PAYMENT'.
018000             88  POL-STATUS-PAID          VALUE 'PAID'.
018100             88  POL-STATUS-ACTIVE        VALUE 'ACTIVE'.
018200             88  POL-STATUS-EXPIRED       VALUE 'EXPIRED'.
018300             88  POL-STATUS-FAILED        VALUE 'FAILED'.
018400         10  POL-CERTIFICATE-URL      PIC X(40).
018500         10  POL-PAID-DATE            PIC X(10).
018600         10  POL-PAID-DATE-R REDEFINES POL-PAID-DATE.
018700             15  POL-PAID-YYYY        PIC X(4).
018800             15  FILLER               PIC X(1).
018900             15  POL-PAID-MM          PIC X(2).
019000             15  FILLER               PIC X(1).
019100             15  POL-PAID-DD          PIC X(2).
019200         10  FILLER                   PIC X(20).
019300 FD  RUN-CONTROL-FILE
019400     RECORDING MODE IS F
019500     LABEL RECORDS ARE STANDARD.
019600 01  RUN-CONTROL-RECORD.
019700     05  RCR-RECORD-TYPE-CD           PIC X(3).
019800         88  RCR-TYPE-RATING              VALUE 'RTG'.
019900         88  RCR-TYPE-PAYMENT             VALUE 'PAY'.
020000     05  RCR-RUN-DATE                 PIC X(8).
020100     05  RCR-DETAIL-AREA.
020200         10  RCR-RATING-COUNTS.
020300             15  RCR-APPS-ACCEPTED    PIC 9(7).
020400             15  RCR-APPS-REJECTED    PIC 9(7).
020500             15  FILLER               PIC X(50).
020600         10  RCR-PAYMENT-COUNTS REDEFINES RCR-RATING-COUNTS.
020700             15  RCR-PAYMENTS-POSTED  PIC 9(7).
020800             15  RCR-PAYMENTS-FAILED  PIC 9(7).
020900             15  RCR-PREMIUM-TOTAL    PIC S9(12)V99.
021000             15  RCR-COMMISSION-TOTAL PIC S9(12)V99.
021100             15  FILLER               PIC X(22).
021200 WORKING-STORAGE SECTION.
021300 01  WS-PROGRAM-HEADER.
021400     05  FILLER                       PIC X(16)
021500                                       VALUE 'PRATIP01------WS'.
021600     05  WS-FILE-STATUSES.
021700         10  WS-PRODFILE-STATUS       PIC X(2) VALUE '00'.
021800         10  WS-CFGFILE-STATUS        PIC X(2) VALUE '00'.
021900         10  WS-AGTFILE-STATUS        PIC X(2) VALUE '00'.
022000         10  WS-APPFILE-STATUS        PIC X(2) VALUE '00'.
022100         10  WS-CLIFILE-STATUS        PIC X(2) VALUE '00'.
022200         10  WS-POLOUT-STATUS         PIC X(2) VALUE '00'.
022300         10  WS-RUNCTL-STATUS         PIC X(2) VALUE '00'.
022400 01  WS-SWITCHES.
022500     05  WS-EOF-PRODUCT-SW            PIC X(1) VALUE 'N'.
022600         88  WS-EOF-PRODUCT               VALUE 'Y'.
022700     05  WS-EOF-AGENT-SW              PIC X(1) VALUE 'N'.
022800         88  WS-EOF-AGENT                 VALUE 'Y'.
022900     05  WS-EOF-APPLICATION-SW        PIC X(1) VALUE 'N'.
023000         88  WS-EOF-APPLICATION           VALUE 'Y'.
023100     05  WS-CONFIG-FOUND-SW           PIC X(1) VALUE 'N'.
023200         88  WS-CONFIG-FOUND              VALUE 'Y'.
023250     05  FILLER                       PIC X(4).
023300 01  WS-RUN-DATE-AREA.
023400     05  WS-RUN-DATE-YYYYMMDD         PIC 9(8).
023500     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-YYYYMMDD.
023600         10  WS-RUN-YYYY              PIC 9(4).
023700         10  WS-RUN-MM                PIC 9(2).
023800         10  WS-RUN-DD                PIC 9(2).
023850     05  FILLER                       PIC X(2).
023900 77  WS-TAX-RATE                      PIC S9(3)V99.
023920 77  WS-PRODUCT-TABLE-COUNT           PIC S9(4) COMP VALUE ZERO.
023940 77  WS-AGENT-TABLE-COUNT             PIC S9(4) COMP VALUE ZERO.
024000 01  WS-SUBSCRIPTS.
024100     05  WS-PRODUCT-IX                PIC S9(4) COMP.
024200     05  WS-AGENT-IX                  PIC S9(4) COMP.
024300     05  WS-FOUND-PRODUCT-IX          PIC S9(4) COMP.
024400     05  WS-FOUND-SUPERAGENT-IX       PIC S9(4) COMP.
024450     05  FILLER                       PIC X(4).
024500 01  WS-COUNTERS.
024600     05  WS-NEXT-POLICY-ID            PIC 9(8) COMP VALUE 90000001.
024700     05  WS-NEXT-CLIENT-ID            PIC 9(8) COMP VALUE 70000001.
024800     05  WS-APPS-ACCEPTED             PIC 9(7) COMP VALUE ZERO.
024900     05  WS-APPS-REJECTED             PIC 9(7) COMP VALUE ZERO.
025150     05  FILLER                       PIC X(4).
025200 01  WS-COMPUTED-AMOUNTS.
025300     05  WS-PREMIUM-AMOUNT            PIC S9(10)V99.
025400     05  WS-TAX-AMOUNT                PIC S9(10)V99.
025500     05  WS-TOTAL-AMOUNT              PIC S9(10)V99.
025550     05  FILLER                       PIC X(4).
025600 01  WS-REJECT-REASON                 PIC X(25) VALUE SPACES.
025700 01  WS-PRODUCT-TABLE-AREA.
025800     05  WS-PRODUCT-TABLE OCCURS 500 TIMES
025900                          INDEXED BY WS-PROD-NDX.
026000         10  WS-PT-PRODUCT-ID         PIC 9(8).
026100         10  WS-PT-SUPERAGENT-ID      PIC 9(8).
026200         10  WS-PT-PRODUCT-NAME       PIC X(30).
026300         10  WS-PT-PRODUCT-RATE       PIC S9(8)V99.
026350         10  FILLER                   PIC X(4).
026400 01  WS-AGENT-TABLE-AREA.
026500     05  WS-AGENT-TABLE OCCURS 1000 TIMES
026600                        INDEXED BY WS-AGT-NDX.
026700         10  WS-AT-AGENT-ID           PIC 9(8).
026800         10  WS-AT-SUPERAGENT-ID      PIC 9(8).
026900         10  WS-AT-AGENT-NAME         PIC X(30).
027000         10  WS-AT-IRA-NUMBER         PIC X(15).
027100         10  WS-AT-IRA-VALID-SW       PIC X(1).
027200             88  WS-AT-IRA-VALID          VALUE 'Y'.
027300             88  WS-AT-IRA-INVALID        VALUE 'N'.
027320         10  FILLER                   PIC X(4).
027400 01  WS-IRA-UPPER-PREFIX              PIC X(5).
027450 01  WS-ABEND-MESSAGE                 PIC X(60).
027500 PROCEDURE DIVISION.
027600 0000-MAINLINE SECTION.
027700 0000-START.
027800     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
027900     PERFORM 1000-LOAD-PRODUCT-TABLE THRU 1000-EXIT.
028000     PERFORM 1100-LOAD-TAX-CONFIG THRU 1100-EXIT.
028100     PERFORM 1200-LOAD-AGENT-TABLE THRU 1200-EXIT.
028200     PERFORM 2000-RATE-APPLICATIONS THRU 2000-EXIT
028300         UNTIL WS-EOF-APPLICATION.
028400     PERFORM 9000-WRITE-RUN-CONTROL THRU 9000-EXIT.
028500     PERFORM 9900-CLOSE-AND-STOP THRU 9900-EXIT.
028600 0000-EXIT.
028700     EXIT.
028800 0100-INITIALIZE-RUN.
028900     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.
029000     OPEN INPUT  PRODUCT-MASTER-FILE
029100          INPUT  GLOBAL-CONFIG-FILE
029200          INPUT  AGENT-MASTER-FILE
029300          INPUT  POLICY-APPLICATION-FILE.
029400     OPEN OUTPUT CLIENT-MASTER-FILE
029500          OUTPUT POLICY-MASTER-OUT
029600          OUTPUT RUN-CONTROL-FILE.
029700 0100-EXIT.
029800     EXIT.
029900 1000-LOAD-PRODUCT-TABLE.
030000     READ PRODUCT-MASTER-FILE
030100         AT END MOVE 'Y' TO WS-EOF-PRODUCT-SW
030200     END-READ.
030300     PERFORM 1010-LOAD-ONE-PRODUCT THRU 1010-EXIT
030400         UNTIL WS-EOF-PRODUCT.
030500 1000-EXIT.
030600     EXIT.
030700 1010-LOAD-ONE-PRODUCT.
030800     SET WS-PROD-NDX TO WS-PRODUCT-TABLE-COUNT.
030900     SET WS-PROD-NDX UP BY 1.
031000     ADD 1 TO WS-PRODUCT-TABLE-COUNT.
031100     MOVE PRM-PRODUCT-ID    TO WS-PT-PRODUCT-ID (WS-PROD-NDX).
031200     MOVE PRM-SUPERAGENT-ID TO WS-PT-SUPERAGENT-ID (WS-PROD-NDX).
031300     MOVE PRM-PRODUCT-NAME  TO WS-PT-PRODUCT-NAME (WS-PROD-NDX).
031400     MOVE PRM-PRODUCT-RATE  TO WS-PT-PRODUCT-RATE (WS-PROD-NDX).
031500     READ PRODUCT-MASTER-FILE
031600         AT END MOVE 'Y' TO WS-EOF-PRODUCT-SW
031700     END-READ.
031800 1010-EXIT.
031900     EXIT.
032000 1100-LOAD-TAX-CONFIG.
032100     READ GLOBAL-CONFIG-FILE
032200         AT END MOVE 'N' TO WS-CONFIG-FOUND-SW
032300         NOT AT END MOVE 'Y' TO WS-CONFIG-FOUND-SW
032400     END-READ.
032500     IF WS-CONFIG-FOUND
032600         AND GCR-CFG-ID OF GLOBAL-CONFIG-RECORD = 1
032700         MOVE GCR-CFG-TAX-RATE TO WS-TAX-RATE
032800     ELSE
032900         MOVE 'PRA.TIP01 - GLOBAL CONFIG RECORD MISSING'
033000             TO WS-ABEND-MESSAGE
033100         DISPLAY WS-ABEND-MESSAGE
033200         MOVE 16 TO RETURN-CODE
033300         PERFORM 9900-CLOSE-AND-STOP THRU 9900-EXIT
033400     END-IF.
033500 1100-EXIT.
033600     EXIT.
033700 1200-LOAD-AGENT-TABLE.
033800     READ AGENT-MASTER-FILE
034000         AT END MOVE 'Y' TO WS-EOF-AGENT-SW
034100     END-READ.
034200     PERFORM 1210-LOAD-ONE-AGENT THRU 1210-EXIT
034300         UNTIL WS-EOF-AGENT.
034400 1200-EXIT.
034500     EXIT.
034600 1210-LOAD-ONE-AGENT.
034700     SET WS-AGT-NDX TO WS-AGENT-TABLE-COUNT.
034800     SET WS-AGT-NDX UP BY 1.
034900     ADD 1 TO WS-AGENT-TABLE-COUNT.
035000     MOVE AGT-AGENT-ID      TO WS-AT-AGENT-ID (WS-AGT-NDX).
035100     MOVE AGT-SUPERAGENT-ID TO WS-AT-SUPERAGENT-ID (WS-AGT-NDX).
035200     MOVE AGT-AGENT-NAME    TO WS-AT-AGENT-NAME (WS-AGT-NDX).
035300     MOVE AGT-IRA-NUMBER    TO WS-AT-IRA-NUMBER (WS-AGT-NDX).
035400     PERFORM 2400-VALIDATE-SUPERAGENT-IRA THRU 2400-EXIT.
035500     READ AGENT-MASTER-FILE
035600         AT END MOVE 'Y' TO WS-EOF-AGENT-SW
035700     END-READ.
035800 1210-EXIT.
035900     EXIT.
036000 2000-RATE-APPLICATIONS.
036100     READ POLICY-APPLICATION-FILE
036200         AT END MOVE 'Y' TO WS-EOF-APPLICATION-SW
036300     END-READ.
036400     IF NOT WS-EOF-APPLICATION
036500         MOVE SPACES TO WS-REJECT-REASON
036600         PERFORM 2100-LOOKUP-PRODUCT THRU 2100-EXIT
036700         IF WS-FOUND-PRODUCT-IX = ZERO
036800             MOVE 'PRODUCT NOT FOUND' TO WS-REJECT-REASON
036900         ELSE
037000             PERFORM 2200-CHECK-OWNERSHIP THRU 2200-EXIT
037100         END-IF
037200         IF WS-REJECT-REASON = SPACES
037300             PERFORM 2300-COMPUTE-PREMIUM THRU 2300-EXIT
037400             PERFORM 2500-WRITE-CLIENT-AND-POLICY THRU 2500-EXIT
037500             ADD 1 TO WS-APPS-ACCEPTED
037600         ELSE
037700             ADD 1 TO WS-APPS-REJECTED
037800             DISPLAY 'PRA.TIP01 REJECT - ' WS-REJECT-REASON
037900                 ' AGENT=' APR-APP-AGENT-ID
038000                 ' PRODUCT=' APR-APP-PRODUCT-ID
038100         END-IF
038200     END-IF.
038300 2000-EXIT.
038400     EXIT.
038500 2100-LOOKUP-PRODUCT.
038600     MOVE ZERO TO WS-FOUND-PRODUCT-IX.
038700     SET WS-PROD-NDX TO 1.
038800     SEARCH WS-PRODUCT-TABLE
038900         AT END MOVE ZERO TO WS-FOUND-PRODUCT-IX
039000         WHEN WS-PT-PRODUCT-ID (WS-PROD-NDX) =
039100                              APR-APP-PRODUCT-ID
039200             SET WS-FOUND-PRODUCT-IX TO WS-PROD-NDX
039300     END-SEARCH.
039400 2100-EXIT.
039500     EXIT.
039600 2200-CHECK-OWNERSHIP.
039700     IF WS-PT-SUPERAGENT-ID (WS-FOUND-PRODUCT-IX) NOT =
039800                              APR-APP-SUPERAGENT-ID
039900         MOVE 'AGENT NOT AUTHORIZED' TO WS-REJECT-REASON
040000     END-IF.
040100 2200-EXIT.
040200     EXIT.
040300 2300-COMPUTE-PREMIUM.
040400     COMPUTE WS-PREMIUM-AMOUNT ROUNDED =
040500         APR-APP-INSURED-VALUE *
040600         WS-PT-PRODUCT-RATE (WS-FOUND-PRODUCT-IX) / 100.
040700     COMPUTE WS-TAX-AMOUNT ROUNDED =
040800         WS-PREMIUM-AMOUNT * WS-TAX-RATE / 100.
040900     COMPUTE WS-TOTAL-AMOUNT ROUNDED =
041000         WS-PREMIUM-AMOUNT + WS-TAX-AMOUNT.
041100 2300-EXIT.
041200     EXIT.
041300 2400-VALIDATE-SUPERAGENT-IRA.
041400*    QUARTERLY IRA COMPLIANCE CHECK - REQ-0409.  A SUPERAGENT'S
041500*    NUMBER IS VALID IFF IT STARTS, CASE-INSENSITIVE, WITH THE
041600*    LITERAL 'VALID'.  BLANK/MISSING NUMBERS ARE INVALID.  THIS
041700*    IS A LOGGING CHECK ONLY - IT DOES NOT REJECT APPLICATIONS.
041800     MOVE AGT-IRA-NUMBER TO WS-AT-IRA-NUMBER (WS-AGT-NDX).
041900     MOVE AGT-IRA-PREFIX-5 TO WS-IRA-UPPER-PREFIX.
042000     INSPECT WS-IRA-UPPER-PREFIX
042100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
042200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
042300     IF AGT-IRA-PREFIX-5 = SPACES
042400         MOVE 'N' TO WS-AT-IRA-VALID-SW (WS-AGT-NDX)
042500     ELSE
042600         IF WS-IRA-UPPER-PREFIX = 'VALID'
042700             MOVE 'Y' TO WS-AT-IRA-VALID-SW (WS-AGT-NDX)
042800         ELSE
042900             MOVE 'N' TO WS-AT-IRA-VALID-SW (WS-AGT-NDX)
043000             DISPLAY 'PRA.TIP01 IRA WARNING - SUPERAGENT '
043100                 AGT-AGENT-ID ' NUMBER NOT VALID-PREFIXED'
043200         END-IF
043300     END-IF.
043350 2400-EXIT.
043400     EXIT.
043500 2500-WRITE-CLIENT-AND-POLICY.
043600     MOVE 'CLI'              TO CLM-RECORD-TYPE-CD.
043700     MOVE WS-NEXT-CLIENT-ID  TO CLM-CLIENT-ID.
043800     MOVE APR-APP-AGENT-ID   TO CLM-CLIENT-AGENT-ID.
043900     MOVE APR-APP-CLIENT-NAME TO CLM-CLIENT-FULL-NAME.
044000     MOVE APR-APP-CLIENT-IDENT TO CLM-CLIENT-IDENTIFIER.
044100     WRITE CLIENT-MASTER-RECORD.
044200     MOVE 'POL'              TO POL-RECORD-TYPE-CD.
044300     MOVE WS-NEXT-POLICY-ID  TO POL-POLICY-ID.
044400     MOVE WS-NEXT-CLIENT-ID  TO POL-CLIENT-ID.
044500     MOVE APR-APP-PRODUCT-ID TO POL-PRODUCT-ID.
044600     MOVE APR-APP-AGENT-ID   TO POL-AGENT-ID.
044700     MOVE WS-PREMIUM-AMOUNT  TO POL-PREMIUM-AMOUNT.
044800     MOVE WS-TAX-AMOUNT      TO POL-TAX-AMOUNT.
044900     MOVE WS-TOTAL-AMOUNT    TO POL-TOTAL-AMOUNT.
045000     SET POL-STATUS-PENDING-PAYMT TO TRUE.
045100     MOVE SPACES             TO POL-CERTIFICATE-URL.
045200     MOVE SPACES             TO POL-PAID-DATE.
045300     WRITE POLICY-MASTER-RECORD.
045400     ADD 1 TO WS-NEXT-CLIENT-ID.
045500     ADD 1 TO WS-NEXT-POLICY-ID.
045600 2500-EXIT.
045700     EXIT.
045800 9000-WRITE-RUN-CONTROL.
045900     SET RCR-TYPE-RATING TO TRUE.
046000     MOVE WS-RUN-DATE-YYYYMMDD TO RCR-RUN-DATE.
046100     MOVE WS-APPS-ACCEPTED TO RCR-APPS-ACCEPTED.
046200     MOVE WS-APPS-REJECTED TO RCR-APPS-REJECTED.
046300     WRITE RUN-CONTROL-RECORD.
046400 9000-EXIT.
046500     EXIT.
046600 9900-CLOSE-AND-STOP.
046700     CLOSE PRODUCT-MASTER-FILE
046800           GLOBAL-CONFIG-FILE
046900           AGENT-MASTER-FILE
047000           POLICY-APPLICATION-FILE
047100           CLIENT-MASTER-FILE
047200           POLICY-MASTER-OUT
047300           RUN-CONTROL-FILE.
047400     DISPLAY 'PRA.TIP01 APPS ACCEPTED = ' WS-APPS-ACCEPTED.
047500     DISPLAY 'PRA.TIP01 APPS REJECTED = ' WS-APPS-REJECTED.
047600     STOP RUN.
047700 9900-EXIT.
047800     EXIT.
