000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PAYMENT-POSTING-RUN.
000300 AUTHOR.         P.WANJIRU.
000400 INSTALLATION.   SAVANNA ASSURANCE SERVICES.
000500 DATE-WRITTEN.   06/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*                                                                *
001000*   PPP.TIP09 - PAYMENT CALLBACK POSTING RUN                    *
001100*                                                                *
001200*   LOADS THE POLICY MASTER AND WALLET MASTER INTO WORKING       *
001300*   TABLES, THEN APPLIES EACH PAYMENT CALLBACK ON THE MPESA      *
001400*   CALLBACK FEED.  SUCCESSFUL CALLBACKS MARK THE POLICY PAID,   *
001500*   CREDIT THE SELLING AGENT'S WALLET WITH A 10 PERCENT          *
001600*   COMMISSION, LOG A COMMISSION TRANSACTION AND DROP TWO        *
001700*   NOTIFICATION LINES.  BOTH MASTERS ARE REWRITTEN IN FULL AT   *
001800*   END OF RUN (OLD MASTER IN / NEW MASTER OUT).                 *
001900*                                                                *
002000*----------------------------------------------------------------*
002100*    AMENDMENT HISTORY                                          *
002200*                                                                *
002300*    DATE       INIT      TICKET     DESCRIPTION                *
002400*    ---------  --------  ---------  ---------------------------*
002500*    06/02/91   PW        REQ-0097   ORIGINAL PROGRAM.          *
002600*    02/11/92   JM        REQ-0151   COMMISSION RATE MOVED TO   *
002700*                                    A NAMED CONSTANT (10 PCT)  *
002800*                                    PER FINANCE REQUEST.       *
002900*    08/30/94   RK        REQ-0288   CERTIFICATE URL FORMAT     *
003000*                                    STANDARDISED TO            *
003100*                                    /CERTIFICATES/CERT_NNNN.   *
003200*    05/17/96   SO        REQ-0341   ADDED SUPERAGENT           *
003300*                                    NOTIFICATION LINE - AGENTS *
003400*                                    WERE ASKING SUPERAGENTS    *
003500*                                    WHY THEY HAD NO VISIBILITY *
003600*                                    OF SALES.                  *
003700*    01/09/98   AN        REQ-0398   FAILED-CALLBACK COUNT NOW  *
003800*                                    CARRIED ON THE RUN-CONTROL *
003900*                                    TRAILER FOR THE DASHBOARD. *
004000*    11/22/98   SO        Y2K-0017   EXPANDED PAID-DATE TO A    *
004100*                                    4-DIGIT YEAR.              *
004200*    02/09/99   PW        Y2K-0017   Y2K UNIT TEST SIGN-OFF.    *
004300*    09/14/00   RK        REQ-0455   WALLET TABLE ENLARGED TO   *
004400*                                    2000 ENTRIES.              *
004500*    03/03/03   JM        REQ-0499   POLICY TABLE ENLARGED TO   *
004600*                                    5000 ENTRIES - MOTOR BOOK  *
004700*                                    GROWTH.                    *
004800*    07/19/05   AN        REQ-0540   NON-ZERO RESULT CODES ARE  *
004900*                                    NOW LOGGED WITH THE        *
005000*                                    RESULT DESCRIPTION TEXT.   *
005100*----------------------------------------------------------------*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-370.
005500 OBJECT-COMPUTER. IBM-370.
005600 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
005700                  UPSI-0 IS PPP-TEST-RUN-SWITCH.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT POLICY-MASTER-IN
006100         ASSIGN TO POLIN
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-POLIN-STATUS.
006400     SELECT POLICY-MASTER-OUT
006500         ASSIGN TO POLOUT
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS WS-POLOUT-STATUS.
006800     SELECT WALLET-MASTER-IN
006900         ASSIGN TO WALIN
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS WS-WALIN-STATUS.
007200     SELECT WALLET-MASTER-OUT
007300         ASSIGN TO WALOUT
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS WS-WALOUT-STATUS.
007600     SELECT PAYMENT-CALLBACK-FILE
007700         ASSIGN TO CBKFILE
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS WS-CBKFILE-STATUS.
008000     SELECT TRANSACTION-FILE
008100         ASSIGN TO TRNFILE
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS WS-TRNFILE-STATUS.
008400     SELECT NOTIFICATION-FILE
008500         ASSIGN TO NOTFILE
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS WS-NOTFILE-STATUS.
008800     SELECT RUN-CONTROL-FILE
008900         ASSIGN TO RUNCTL
009000         ORGANIZATION IS SEQUENTIAL
009100         FILE STATUS IS WS-RUNCTL-STATUS.
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  POLICY-MASTER-IN
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD.
009700 01  POLICY-MASTER-IN-RECORD.
009800     05  PLI-RECORD-TYPE-CD           PIC X(3).
009900         88  PLI-TYPE-POLICY-DETAIL       VALUE 'POL'.
010000     05  PLI-DETAIL-RECORD-1.
010100         10  PLI-POLICY-ID            PIC 9(8).
010200         10  PLI-CLIENT-ID            PIC 9(8).
010300         10  PLI-PRODUCT-ID           PIC 9(8).
010400         10  PLI-AGENT-ID             PIC 9(8).
010500         10  PLI-PREMIUM-AMOUNT       PIC S9(10)V99.
010600         10  PLI-TAX-AMOUNT           PIC S9(10)V99.
010700         10  PLI-TOTAL-AMOUNT         PIC S9(10)V99.
010800         10  PLI-POLICY-STATUS        PIC X(15).
010900         10  PLI-CERTIFICATE-URL      PIC X(40).
011000         10  PLI-PAID-DATE            PIC X(10).
011100         10  FILLER                   PIC X(20).
011200 FD  POLICY-MASTER-OUT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD.
011500 01  POLICY-MASTER-OUT-RECORD.
011600     05  PLO-RECORD-TYPE-CD           PIC X(3).
011700     05  PLO-DETAIL-RECORD-1.
011800         10  PLO-POLICY-ID            PIC 9(8).
011900         10  PLO-CLIENT-ID            PIC 9(8).
012000         10  PLO-PRODUCT-ID           PIC 9(8).
012100         10  PLO-AGENT-ID             PIC 9(8).
012200         10  PLO-PREMIUM-AMOUNT       PIC S9(10)V99.
012300         10  PLO-TAX-AMOUNT           PIC S9(10)V99.
012400         10  PLO-TOTAL-AMOUNT         PIC S9(10)V99.
012500         10  PLO-POLICY-STATUS        PIC X(15).
012600             88  PLO-STATUS-PENDING-PAYMT VALUE 'PENDING-PAYMENT'.
012700             88  PLO-STATUS-PAID          VALUE 'PAID'.
012800         10  PLO-CERTIFICATE-URL      PIC X(40).
012900         10  PLO-PAID-DATE            PIC X(10).
013000         10  PLO-PAID-DATE-R REDEFINES PLO-PAID-DATE.
013100             15  PLO-PAID-YYYY        PIC X(4).
013200             15  FILLER               PIC X(1).
013300             15  PLO-PAID-MM          PIC X(2).
013400             15  FILLER               PIC X(1).
013500             15  PLO-PAID-DD          PIC X(2).
013600         10  FILLER                   PIC X(20).
013700 FD  WALLET-MASTER-IN
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD.
014000 01  WALLET-MASTER-IN-RECORD.
014100     05  WLI-RECORD-TYPE-CD           PIC X(3).
014200         88  WLI-TYPE-WALLET-DETAIL       VALUE 'WAL'.
014300     05  WLI-DETAIL-RECORD-1.
014400         10  WLI-WALLET-ID            PIC 9(8).
014500         10  WLI-WALLET-USER-ID       PIC 9(8).
014600         10  WLI-WALLET-BALANCE       PIC S9(10)V99.
014700         10  FILLER                   PIC X(27).
014800 FD  WALLET-MASTER-OUT
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD.
015100 01  WALLET-MASTER-OUT-RECORD.
015200     05  WLO-RECORD-TYPE-CD           PIC X(3).
015300     05  WLO-DETAIL-RECORD-1.
015400         10  WLO-WALLET-ID            PIC 9(8).
015500         10  WLO-WALLET-USER-ID       PIC 9(8).
015600         10  WLO-WALLET-BALANCE       PIC S9(10)V99.
015700         10  FILLER                   PIC X(27).
015800 FD  PAYMENT-CALLBACK-FILE
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD.
016100 01  PAYMENT-CALLBACK-RECORD.
016200     05  CBK-RECORD-TYPE-CD           PIC X(3).
016300         88  CBK-TYPE-CALLBACK-DETAIL     VALUE 'CBK'.
016400     05  CBK-DETAIL-RECORD-1.
016500         10  CBK-RESULT-CODE          PIC 9(2).
016600             88  CBK-RESULT-SUCCESS       VALUE 0.
016700         10  CBK-RESULT-DESC          PIC X(40).
016800         10  CBK-POLICY-ID            PIC 9(8).
016900         10  CBK-AMOUNT               PIC S9(10)V99.
017000         10  CBK-RECEIPT-NO           PIC X(15).
017100         10  FILLER                   PIC X(17).
017200 FD  TRANSACTION-FILE
017300     RECORDING MODE IS F
017400     LABEL RECORDS ARE STANDARD.
017500 01  TRANSACTION-RECORD.
017600     05  TRN-RECORD-TYPE-CD           PIC X(3).
017700         88  TRN-TYPE-TRANSACTION-DETAIL  VALUE 'TRN'.
017800     05  TRN-DETAIL-RECORD-1.
017900         10  TRN-TRAN-ID              PIC 9(8).
018000         10  TRN-WALLET-ID            PIC 9(8).
018100         10  TRN-POLICY-ID            PIC 9(8).
018200         10  TRN-USER-ID              PIC 9(8).
018300         10  TRN-AMOUNT               PIC S9(10)V99.
018400         10  TRN-TYPE                 PIC X(20).
018500             88  TRN-TYPE-COMMISSION      VALUE 'COMMISSION-EARNED'.
018600         10  TRN-TIMESTAMP            PIC X(19).
018700         10  TRN-TIMESTAMP-R REDEFINES TRN-TIMESTAMP.
018800             15  TRN-TS-DATE          PIC X(10).
018900             15  FILLER               PIC X(1).
019000             15  TRN-TS-TIME          PIC X(8).
019100         10  FILLER                   PIC X(6).
019200 FD  NOTIFICATION-FILE
019300     RECORDING MODE IS F
019400     LABEL RECORDS ARE STANDARD.
019500 01  NOTIFICATION-RECORD.
019550     05  NOT-LINE-TEXT                PIC X(96).
019560     05  FILLER                       PIC X(4).
019700 FD  RUN-CONTROL-FILE
019800     RECORDING MODE IS F
019900     LABEL RECORDS ARE STANDARD.
020000 01  RUN-CONTROL-RECORD.
020100     05  RCR-RECORD-TYPE-CD           PIC X(3).
020200         88  RCR-TYPE-RATING              VALUE 'RTG'.
020300         88  RCR-TYPE-PAYMENT             VALUE 'PAY'.
020400     05  RCR-RUN-DATE                 PIC X(8).
020500     05  RCR-DETAIL-AREA.
020600         10  RCR-RATING-COUNTS.
020700             15  RCR-APPS-ACCEPTED    PIC 9(7).
020800             15  RCR-APPS-REJECTED    PIC 9(7).
020900             15  FILLER               PIC X(50).
021000         10  RCR-PAYMENT-COUNTS REDEFINES RCR-RATING-COUNTS.
021100             15  RCR-PAYMENTS-POSTED  PIC 9(7).
021200             15  RCR-PAYMENTS-FAILED  PIC 9(7).
021300             15  RCR-PREMIUM-TOTAL    PIC S9(12)V99.
021400             15  RCR-COMMISSION-TOTAL PIC S9(12)V99.
021500             15  FILLER               PIC X(22).
021600 WORKING-STORAGE SECTION.
021700 01  WS-PROGRAM-HEADER.
021800     05  FILLER                       PIC X(16)
021900                                       VALUE 'PPPTIP09------WS'.
022000     05  WS-FILE-STATUSES.
022100         10  WS-POLIN-STATUS          PIC X(2) VALUE '00'.
022200         10  WS-POLOUT-STATUS         PIC X(2) VALUE '00'.
022300         10  WS-WALIN-STATUS          PIC X(2) VALUE '00'.
022400         10  WS-WALOUT-STATUS         PIC X(2) VALUE '00'.
022500         10  WS-CBKFILE-STATUS        PIC X(2) VALUE '00'.
022600         10  WS-TRNFILE-STATUS        PIC X(2) VALUE '00'.
022700         10  WS-NOTFILE-STATUS        PIC X(2) VALUE '00'.
022800         10  WS-RUNCTL-STATUS         PIC X(2) VALUE '00'.
022900 01  WS-SWITCHES.
023000     05  WS-EOF-POLICY-SW             PIC X(1) VALUE 'N'.
023100         88  WS-EOF-POLICY                VALUE 'Y'.
023200     05  WS-EOF-WALLET-SW             PIC X(1) VALUE 'N'.
023300         88  WS-EOF-WALLET                VALUE 'Y'.
023400     05  WS-EOF-CALLBACK-SW           PIC X(1) VALUE 'N'.
023500         88  WS-EOF-CALLBACK              VALUE 'Y'.
023550     05  FILLER                       PIC X(4).
023600 01  WS-COMMISSION-RATE                PIC S9(3)V99 VALUE 10.00.
023700 01  WS-RUN-DATE-AREA.
023800     05  WS-RUN-DATE-YYYYMMDD         PIC 9(8).
023900     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-YYYYMMDD.
024000         10  WS-RUN-YYYY              PIC 9(4).
024100         10  WS-RUN-MM                PIC 9(2).
024200         10  WS-RUN-DD                PIC 9(2).
024250     05  FILLER                       PIC X(2).
024300 01  WS-RUN-TIME-AREA.
024400     05  WS-RUN-TIME-HHMMSS           PIC 9(6).
024500     05  WS-RUN-TIME-R REDEFINES WS-RUN-TIME-HHMMSS.
024600         10  WS-RUN-HH                PIC 9(2).
024700         10  WS-RUN-MI                PIC 9(2).
024800         10  WS-RUN-SS                PIC 9(2).
024850     05  FILLER                       PIC X(2).
024900 01  WS-FORMATTED-PAID-DATE           PIC X(10).
025000 01  WS-FORMATTED-TIMESTAMP           PIC X(19).
025020 77  WS-POLICY-TABLE-COUNT            PIC S9(4) COMP VALUE ZERO.
025040 77  WS-WALLET-TABLE-COUNT            PIC S9(4) COMP VALUE ZERO.
025100 01  WS-SUBSCRIPTS.
025200     05  WS-POLICY-IX                 PIC S9(4) COMP.
025300     05  WS-WALLET-IX                 PIC S9(4) COMP.
025400     05  WS-FOUND-POLICY-IX           PIC S9(4) COMP.
025500     05  WS-FOUND-WALLET-IX           PIC S9(4) COMP.
025550     05  FILLER                       PIC X(4).
025600 01  WS-COUNTERS.
025900     05  WS-NEXT-TRAN-ID              PIC 9(8) COMP VALUE 50000001.
026000     05  WS-PAYMENTS-POSTED           PIC 9(7) COMP VALUE ZERO.
026100     05  WS-PAYMENTS-FAILED           PIC 9(7) COMP VALUE ZERO.
026150     05  FILLER                       PIC X(4).
026200 01  WS-COMPUTED-AMOUNTS.
026300     05  WS-COMMISSION-AMOUNT         PIC S9(10)V99.
026400     05  WS-PREMIUM-TOTAL             PIC S9(12)V99 VALUE ZERO.
026500     05  WS-COMMISSION-TOTAL          PIC S9(12)V99 VALUE ZERO.
026550     05  FILLER                       PIC X(4).
026600 01  WS-CERTIFICATE-URL-WORK.
026700     05  FILLER                       PIC X(13)
026800                                       VALUE '/certificates'.
026900     05  FILLER                       PIC X(6) VALUE '/cert_'.
027000     05  WS-CERT-POLICY-ID            PIC 9(8).
027100     05  FILLER                       PIC X(4) VALUE '.pdf'.
027500 01  WS-EDIT-AMOUNT                   PIC ZZZ,ZZZ,ZZ9.99.
027550 01  WS-EDIT-TOTAL-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99.
027600 01  WS-POLICY-TABLE-AREA.
027700     05  WS-POLICY-TABLE OCCURS 5000 TIMES
027800                         INDEXED BY WS-POL-NDX.
027900         10  WS-PL-POLICY-ID          PIC 9(8).
028000         10  WS-PL-CLIENT-ID          PIC 9(8).
028100         10  WS-PL-PRODUCT-ID         PIC 9(8).
028200         10  WS-PL-AGENT-ID           PIC 9(8).
028300         10  WS-PL-PREMIUM-AMOUNT     PIC S9(10)V99.
028400         10  WS-PL-TAX-AMOUNT         PIC S9(10)V99.
028500         10  WS-PL-TOTAL-AMOUNT       PIC S9(10)V99.
028600         10  WS-PL-POLICY-STATUS      PIC X(15).
028700         10  WS-PL-CERTIFICATE-URL    PIC X(40).
028800         10  WS-PL-PAID-DATE          PIC X(10).
028850         10  FILLER                   PIC X(4).
028900 01  WS-WALLET-TABLE-AREA.
029000     05  WS-WALLET-TABLE OCCURS 2000 TIMES
029100                         INDEXED BY WS-WAL-NDX.
029200         10  WS-WL-WALLET-ID          PIC 9(8).
029300         10  WS-WL-WALLET-USER-ID     PIC 9(8).
029400         10  WS-WL-WALLET-BALANCE     PIC S9(10)V99.
029450         10  FILLER                   PIC X(4).
029500 PROCEDURE DIVISION.
029600 0000-MAINLINE SECTION.
029700 0000-START.
029800     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
029900     PERFORM 1000-LOAD-POLICY-TABLE THRU 1000-EXIT.
030000     PERFORM 1050-LOAD-WALLET-TABLE THRU 1050-EXIT.
030100     PERFORM 2000-POST-CALLBACKS THRU 2000-EXIT
030200         UNTIL WS-EOF-CALLBACK.
030300     PERFORM 3000-REWRITE-POLICY-MASTER THRU 3000-EXIT.
030400     PERFORM 3100-REWRITE-WALLET-MASTER THRU 3100-EXIT.
030500     PERFORM 9000-WRITE-RUN-CONTROL THRU 9000-EXIT.
030600     PERFORM 9900-CLOSE-AND-STOP THRU 9900-EXIT.
030700 0000-EXIT.
030800     EXIT.
030900 0100-INITIALIZE-RUN.
031000     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.
031100     ACCEPT WS-RUN-TIME-HHMMSS   FROM TIME.
031200     OPEN INPUT  POLICY-MASTER-IN
031300          INPUT  WALLET-MASTER-IN
031400          INPUT  PAYMENT-CALLBACK-FILE.
031500     OPEN OUTPUT POLICY-MASTER-OUT
031600          OUTPUT WALLET-MASTER-OUT
031700          EXTEND TRANSACTION-FILE
031800          OUTPUT NOTIFICATION-FILE
031900          EXTEND RUN-CONTROL-FILE.
032000 0100-EXIT.
032100     EXIT.
032200 1000-LOAD-POLICY-TABLE.
032300     READ POLICY-MASTER-IN
032400         AT END MOVE 'Y' TO WS-EOF-POLICY-SW
032500     END-READ.
032600     PERFORM 1010-LOAD-ONE-POLICY THRU 1010-EXIT
032700         UNTIL WS-EOF-POLICY.
032800 1000-EXIT.
032900     EXIT.
033000 1010-LOAD-ONE-POLICY.
033100     SET WS-POL-NDX TO WS-POLICY-TABLE-COUNT.
033200     SET WS-POL-NDX UP BY 1.
033300     ADD 1 TO WS-POLICY-TABLE-COUNT.
033400     MOVE PLI-POLICY-ID       TO WS-PL-POLICY-ID (WS-POL-NDX).
033500     MOVE PLI-CLIENT-ID       TO WS-PL-CLIENT-ID (WS-POL-NDX).
033600     MOVE PLI-PRODUCT-ID      TO WS-PL-PRODUCT-ID (WS-POL-NDX).
033700     MOVE PLI-AGENT-ID        TO WS-PL-AGENT-ID (WS-POL-NDX).
033800     MOVE PLI-PREMIUM-AMOUNT  TO WS-PL-PREMIUM-AMOUNT (WS-POL-NDX).
033900     MOVE PLI-TAX-AMOUNT      TO WS-PL-TAX-AMOUNT (WS-POL-NDX).
034000     MOVE PLI-TOTAL-AMOUNT    TO WS-PL-TOTAL-AMOUNT (WS-POL-NDX).
034100     MOVE PLI-POLICY-STATUS   TO WS-PL-POLICY-STATUS (WS-POL-NDX).
034200     MOVE PLI-CERTIFICATE-URL TO WS-PL-CERTIFICATE-URL (WS-POL-NDX).
034300     MOVE PLI-PAID-DATE       TO WS-PL-PAID-DATE (WS-POL-NDX).
034400     READ POLICY-MASTER-IN
034500         AT END MOVE 'Y' TO WS-EOF-POLICY-SW
034600     END-READ.
034700 1010-EXIT.
034800     EXIT.
034900 1050-LOAD-WALLET-TABLE.
035000     READ WALLET-MASTER-IN
035100         AT END MOVE 'Y' TO WS-EOF-WALLET-SW
035200     END-READ.
035300     PERFORM 1060-LOAD-ONE-WALLET THRU 1060-EXIT
035400         UNTIL WS-EOF-WALLET.
035500 1050-EXIT.
035600     EXIT.
035700 1060-LOAD-ONE-WALLET.
035800     SET WS-WAL-NDX TO WS-WALLET-TABLE-COUNT.
035900     SET WS-WAL-NDX UP BY 1.
036000     ADD 1 TO WS-WALLET-TABLE-COUNT.
036100     MOVE WLI-WALLET-ID       TO WS-WL-WALLET-ID (WS-WAL-NDX).
036200     MOVE WLI-WALLET-USER-ID  TO WS-WL-WALLET-USER-ID (WS-WAL-NDX).
036300     MOVE WLI-WALLET-BALANCE  TO WS-WL-WALLET-BALANCE (WS-WAL-NDX).
036400     READ WALLET-MASTER-IN
036500         AT END MOVE 'Y' TO WS-EOF-WALLET-SW
036600     END-READ.
036700 1060-EXIT.
036800     EXIT.
036900 2000-POST-CALLBACKS.
037000     READ PAYMENT-CALLBACK-FILE
037100         AT END MOVE 'Y' TO WS-EOF-CALLBACK-SW
037200     END-READ.
037300     IF NOT WS-EOF-CALLBACK
037400         IF NOT CBK-RESULT-SUCCESS
037500             ADD 1 TO WS-PAYMENTS-FAILED
037600             DISPLAY 'PPP.TIP09 CALLBACK FAILED - POLICY='
037700                 CBK-POLICY-ID ' CODE=' CBK-RESULT-CODE
037800                 ' DESC=' CBK-RESULT-DESC
037900         ELSE
038000             PERFORM 2100-FIND-POLICY THRU 2100-EXIT
038100             IF WS-FOUND-POLICY-IX = ZERO
038200                 ADD 1 TO WS-PAYMENTS-FAILED
038300                 DISPLAY 'PPP.TIP09 CALLBACK FOR UNKNOWN POLICY '
038400                     CBK-POLICY-ID
038500             ELSE
038600                 PERFORM 2200-MARK-POLICY-PAID THRU 2200-EXIT
038700                 PERFORM 2300-CREDIT-COMMISSION THRU 2300-EXIT
038800                 PERFORM 2400-WRITE-COMMISSION-TXN THRU 2400-EXIT
038900                 PERFORM 2500-WRITE-NOTIFICATIONS THRU 2500-EXIT
039000                 ADD 1 TO WS-PAYMENTS-POSTED
039100             END-IF
039200         END-IF
039300     END-IF.
039400 2000-EXIT.
039500     EXIT.
039600 2100-FIND-POLICY.
039700     MOVE ZERO TO WS-FOUND-POLICY-IX.
039800     SET WS-POL-NDX TO 1.
039900     SEARCH WS-POLICY-TABLE
040000         AT END MOVE ZERO TO WS-FOUND-POLICY-IX
040100         WHEN WS-PL-POLICY-ID (WS-POL-NDX) = CBK-POLICY-ID
040200             SET WS-FOUND-POLICY-IX TO WS-POL-NDX
040300     END-SEARCH.
040400 2100-EXIT.
040500     EXIT.
040600 2200-MARK-POLICY-PAID.
040700     MOVE 'PAID' TO WS-PL-POLICY-STATUS (WS-FOUND-POLICY-IX).
040800     MOVE WS-RUN-YYYY TO WS-FORMATTED-PAID-DATE (1:4).
040900     MOVE '-'         TO WS-FORMATTED-PAID-DATE (5:1).
041000     MOVE WS-RUN-MM   TO WS-FORMATTED-PAID-DATE (6:2).
041100     MOVE '-'         TO WS-FORMATTED-PAID-DATE (8:1).
041200     MOVE WS-RUN-DD   TO WS-FORMATTED-PAID-DATE (9:2).
041300     MOVE WS-FORMATTED-PAID-DATE
041400         TO WS-PL-PAID-DATE (WS-FOUND-POLICY-IX).
041500     MOVE WS-PL-POLICY-ID (WS-FOUND-POLICY-IX) TO WS-CERT-POLICY-ID.
041600     MOVE WS-CERTIFICATE-URL-WORK
041700         TO WS-PL-CERTIFICATE-URL (WS-FOUND-POLICY-IX).
041800     ADD WS-PL-TOTAL-AMOUNT (WS-FOUND-POLICY-IX)
041900         TO WS-PREMIUM-TOTAL.
042000 2200-EXIT.
042100     EXIT.
042200 2300-CREDIT-COMMISSION.
042300     COMPUTE WS-COMMISSION-AMOUNT ROUNDED =
042400         WS-PL-PREMIUM-AMOUNT (WS-FOUND-POLICY-IX) *
042500         WS-COMMISSION-RATE / 100.
042600     MOVE ZERO TO WS-FOUND-WALLET-IX.
042700     SET WS-WAL-NDX TO 1.
042800     SEARCH WS-WALLET-TABLE
042900         AT END MOVE ZERO TO WS-FOUND-WALLET-IX
043000         WHEN WS-WL-WALLET-USER-ID (WS-WAL-NDX) =
043100                              WS-PL-AGENT-ID (WS-FOUND-POLICY-IX)
043200             SET WS-FOUND-WALLET-IX TO WS-WAL-NDX
043300     END-SEARCH.
043400     IF WS-FOUND-WALLET-IX NOT = ZERO
043500         ADD WS-COMMISSION-AMOUNT
043600             TO WS-WL-WALLET-BALANCE (WS-FOUND-WALLET-IX)
043700         ADD WS-COMMISSION-AMOUNT TO WS-COMMISSION-TOTAL
043800     ELSE
043900         DISPLAY 'PPP.TIP09 NO WALLET FOR AGENT '
044000             WS-PL-AGENT-ID (WS-FOUND-POLICY-IX)
044100     END-IF.
044200 2300-EXIT.
044300     EXIT.
044400 2400-WRITE-COMMISSION-TXN.
044500     MOVE 'TRN' TO TRN-RECORD-TYPE-CD.
044600     MOVE WS-NEXT-TRAN-ID TO TRN-TRAN-ID.
044700     IF WS-FOUND-WALLET-IX NOT = ZERO
044800         MOVE WS-WL-WALLET-ID (WS-FOUND-WALLET-IX) TO TRN-WALLET-ID
044900     ELSE
045000         MOVE ZERO TO TRN-WALLET-ID
045100     END-IF.
045200     MOVE WS-PL-POLICY-ID (WS-FOUND-POLICY-IX) TO TRN-POLICY-ID.
045300     MOVE WS-PL-AGENT-ID (WS-FOUND-POLICY-IX)  TO TRN-USER-ID.
045400     MOVE WS-COMMISSION-AMOUNT                 TO TRN-AMOUNT.
045500     SET TRN-TYPE-COMMISSION TO TRUE.
045600     MOVE WS-FORMATTED-PAID-DATE TO TRN-TS-DATE.
045700     MOVE WS-RUN-HH TO TRN-TS-TIME (1:2).
045800     MOVE ':'       TO TRN-TS-TIME (3:1).
045900     MOVE WS-RUN-MI TO TRN-TS-TIME (4:2).
046000     MOVE ':'       TO TRN-TS-TIME (6:1).
046100     MOVE WS-RUN-SS TO TRN-TS-TIME (7:2).
046200     WRITE TRANSACTION-RECORD.
046300     ADD 1 TO WS-NEXT-TRAN-ID.
046400 2400-EXIT.
046500     EXIT.
046600 2500-WRITE-NOTIFICATIONS.
046700     MOVE SPACES TO NOT-LINE-TEXT.
046750     MOVE WS-PL-TOTAL-AMOUNT (WS-FOUND-POLICY-IX)
046760         TO WS-EDIT-TOTAL-AMOUNT.
046800     MOVE WS-COMMISSION-AMOUNT TO WS-EDIT-AMOUNT.
046900     STRING 'Payment of KES '
047000         DELIMITED BY SIZE
047100         WS-EDIT-TOTAL-AMOUNT
047200         DELIMITED BY SIZE
047300         ' received for policy '
047400         DELIMITED BY SIZE
047500         WS-PL-POLICY-ID (WS-FOUND-POLICY-IX)
047600         DELIMITED BY SIZE
047700         '. Your commission of KES '
047800         DELIMITED BY SIZE
047900         WS-EDIT-AMOUNT
048000         DELIMITED BY SIZE
048100         ' has been credited.'
048200         DELIMITED BY SIZE
048300         INTO NOT-LINE-TEXT.
048400     WRITE NOTIFICATION-RECORD.
048500     MOVE SPACES TO NOT-LINE-TEXT.
048600     STRING 'Agent '
048700         DELIMITED BY SIZE
048800         WS-PL-AGENT-ID (WS-FOUND-POLICY-IX)
048900         DELIMITED BY SIZE
049000         ' has sold a policy ('
049100         DELIMITED BY SIZE
049200         WS-PL-POLICY-ID (WS-FOUND-POLICY-IX)
049300         DELIMITED BY SIZE
049400         '). Payment of KES '
049500         DELIMITED BY SIZE
049600         WS-EDIT-TOTAL-AMOUNT
049700         DELIMITED BY SIZE
049800         ' received.'
049900         DELIMITED BY SIZE
050000         INTO NOT-LINE-TEXT.
050100     WRITE NOTIFICATION-RECORD.
050200 2500-EXIT.
050300     EXIT.
050400 3000-REWRITE-POLICY-MASTER.
050500     SET WS-POL-NDX TO 1.
050600     PERFORM 3010-WRITE-ONE-POLICY THRU 3010-EXIT
050700         VARYING WS-POL-NDX FROM 1 BY 1
050800         UNTIL WS-POL-NDX > WS-POLICY-TABLE-COUNT.
050900 3000-EXIT.
051000     EXIT.
051100 3010-WRITE-ONE-POLICY.
051200     MOVE 'POL' TO PLO-RECORD-TYPE-CD.
051300     MOVE WS-PL-POLICY-ID (WS-POL-NDX)       TO PLO-POLICY-ID.
051400     MOVE WS-PL-CLIENT-ID (WS-POL-NDX)       TO PLO-CLIENT-ID.
051500     MOVE WS-PL-PRODUCT-ID (WS-POL-NDX)      TO PLO-PRODUCT-ID.
051600     MOVE WS-PL-AGENT-ID (WS-POL-NDX)        TO PLO-AGENT-ID.
051700     MOVE WS-PL-PREMIUM-AMOUNT (WS-POL-NDX)  TO PLO-PREMIUM-AMOUNT.
051800     MOVE WS-PL-TAX-AMOUNT (WS-POL-NDX)      TO PLO-TAX-AMOUNT.
051900     MOVE WS-PL-TOTAL-AMOUNT (WS-POL-NDX)    TO PLO-TOTAL-AMOUNT.
052000     MOVE WS-PL-POLICY-STATUS (WS-POL-NDX)   TO PLO-POLICY-STATUS.
052100     MOVE WS-PL-CERTIFICATE-URL (WS-POL-NDX) TO PLO-CERTIFICATE-URL.
052200     MOVE WS-PL-PAID-DATE (WS-POL-NDX)       TO PLO-PAID-DATE.
052300     WRITE POLICY-MASTER-OUT-RECORD.
052400 3010-EXIT.
052500     EXIT.
052600 3100-REWRITE-WALLET-MASTER.
052700     SET WS-WAL-NDX TO 1.
052800     PERFORM 3110-WRITE-ONE-WALLET THRU 3110-EXIT
052900         VARYING WS-WAL-NDX FROM 1 BY 1
053000         UNTIL WS-WAL-NDX > WS-WALLET-TABLE-COUNT.
053100 3100-EXIT.
053200     EXIT.
053300 3110-WRITE-ONE-WALLET.
053400     MOVE 'WAL' TO WLO-RECORD-TYPE-CD.
053500     MOVE WS-WL-WALLET-ID (WS-WAL-NDX)       TO WLO-WALLET-ID.
053600     MOVE WS-WL-WALLET-USER-ID (WS-WAL-NDX)  TO WLO-WALLET-USER-ID.
053700     MOVE WS-WL-WALLET-BALANCE (WS-WAL-NDX)  TO WLO-WALLET-BALANCE.
053800     WRITE WALLET-MASTER-OUT-RECORD.
053900 3110-EXIT.
054000     EXIT.
054100 9000-WRITE-RUN-CONTROL.
054200     SET RCR-TYPE-PAYMENT TO TRUE.
054300     MOVE WS-RUN-DATE-YYYYMMDD  TO RCR-RUN-DATE.
054400     MOVE WS-PAYMENTS-POSTED    TO RCR-PAYMENTS-POSTED.
054500     MOVE WS-PAYMENTS-FAILED    TO RCR-PAYMENTS-FAILED.
054600     MOVE WS-PREMIUM-TOTAL      TO RCR-PREMIUM-TOTAL.
054700     MOVE WS-COMMISSION-TOTAL   TO RCR-COMMISSION-TOTAL.
054800     WRITE RUN-CONTROL-RECORD.
054900 9000-EXIT.
055000     EXIT.
055100 9900-CLOSE-AND-STOP.
055200     CLOSE POLICY-MASTER-IN
055300           POLICY-MASTER-OUT
055400           WALLET-MASTER-IN
055500           WALLET-MASTER-OUT
055600           PAYMENT-CALLBACK-FILE
055700           TRANSACTION-FILE
055800           NOTIFICATION-FILE
055900           RUN-CONTROL-FILE.
056000     DISPLAY 'PPP.TIP09 PAYMENTS POSTED = ' WS-PAYMENTS-POSTED.
056100     DISPLAY 'PPP.TIP09 PAYMENTS FAILED = ' WS-PAYMENTS-FAILED.
056200     STOP RUN.
056300 9900-EXIT.
056400     EXIT.
