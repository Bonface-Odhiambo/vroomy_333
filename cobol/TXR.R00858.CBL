000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     858-REPORT.
000300 AUTHOR.         S.OTIENO.
000400 INSTALLATION.   SAVANNA ASSURANCE SERVICES.
000500 DATE-WRITTEN.   11/19/1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*                                                                *
001000*   TXR.R00858 - WALLET TRANSACTION CSV REPORT                  *
001100*                                                                *
001200*   READS THE TRANSACTION FILE WRITTEN BY THE PAYMENT POSTING    *
001300*   RUN (AND ANY OTHER WALLET ACTIVITY POSTED DURING THE DAY)    *
001400*   AND PRINTS A COMMA-DELIMITED REPORT FOR DOWNLOAD BY THE      *
001500*   AGENT PORTAL.  ONE DETAIL LINE PER TRANSACTION, A HEADER     *
001600*   LINE, AND A FINAL CONTROL LINE CARRYING THE RECORD COUNT     *
001700*   AND THE GRAND TOTAL OF AMOUNTS.                              *
001800*                                                                *
001900*----------------------------------------------------------------*
002000*    AMENDMENT HISTORY                                          *
002100*                                                                *
002200*    DATE       INIT      TICKET     DESCRIPTION                *
002300*    ---------  --------  ---------  ---------------------------*
002400*    11/19/91   SO        REQ-0102   ORIGINAL PROGRAM (858       *
002500*                                    NUMBER CARRIED OVER FROM    *
002600*                                    THE OLD FUND-PAYOUT REPORT  *
002700*                                    THIS ONE REPLACED).         *
002800*    04/06/93   JM        REQ-0179   MISSING POLICY ID NOW       *
002900*                                    PRINTS N/A INSTEAD OF       *
003000*                                    ZEROES - AGENTS COMPLAINED  *
003100*                                    ZERO LOOKED LIKE A REAL ID. *
003200*    10/02/95   RK        REQ-0312   ADDED CONTROL LINE WITH     *
003300*                                    RECORD COUNT AND AMOUNT     *
003400*                                    GRAND TOTAL.                *
003500*    11/22/98   SO        Y2K-0017   TIMESTAMP FIELD EXPANDED TO *
003600*                                    A 4-DIGIT YEAR.             *
003700*    02/09/99   PW        Y2K-0017   Y2K UNIT TEST SIGN-OFF.     *
003800*    06/18/01   AN        REQ-0468   GRAND TOTAL FIELD WIDENED   *
003900*                                    AFTER OVERFLOW ON A HIGH    *
004000*                                    VOLUME MONTH-END RUN.       *
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT TRANSACTION-FILE
005000         ASSIGN TO TRNFILE
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-TRNFILE-STATUS.
005300     SELECT TRANSACTION-REPORT
005400         ASSIGN TO RPTFILE
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-RPTFILE-STATUS.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  TRANSACTION-FILE
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD.
006200 01  TRANSACTION-RECORD.
006300     05  TRN-RECORD-TYPE-CD           PIC X(3).
006400         88  TRN-TYPE-TRANSACTION-DETAIL  VALUE 'TRN'.
006500     05  TRN-DETAIL-RECORD-1.
006600         10  TRN-TRAN-ID              PIC 9(8).
006700         10  TRN-WALLET-ID            PIC 9(8).
006800         10  TRN-POLICY-ID            PIC 9(8).
006900         10  TRN-USER-ID              PIC 9(8).
007000         10  TRN-AMOUNT               PIC S9(10)V99.
007050         10  TRN-TYPE                 PIC X(20).
007060             88  TRN-TYPE-COMMISSION      VALUE 'COMMISSION-EARNED'.
007100         10  TRN-TIMESTAMP            PIC X(19).
007150         10  TRN-TIMESTAMP-R REDEFINES TRN-TIMESTAMP.
007160             15  TRN-TS-DATE          PIC X(10).
007170             15  FILLER               PIC X(1).
007180             15  TRN-TS-TIME          PIC X(8).
007300         10  FILLER                   PIC X(6).
007400 FD  TRANSACTION-REPORT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD.
007700 01  TRANSACTION-REPORT-LINE          PIC X(132).
007800 WORKING-STORAGE SECTION.
007900 01  WS-PROGRAM-HEADER.
008000     05  FILLER                       PIC X(16)
008100                                       VALUE 'TXRR00858-----WS'.
008200     05  WS-TRNFILE-STATUS            PIC X(2) VALUE '00'.
008300     05  WS-RPTFILE-STATUS            PIC X(2) VALUE '00'.
008400 77  WS-EOF-TRAN-SW                   PIC X(1) VALUE 'N'.
008500     88  WS-EOF-TRAN                      VALUE 'Y'.
008550 77  WS-DETAIL-LINE-COUNT             PIC 9(7) COMP VALUE ZERO.
008800 01  WS-CONTROL-TOTALS.
008900     05  WS-AMOUNT-GRAND-TOTAL        PIC S9(13)V99 VALUE ZERO.
008950     05  FILLER                       PIC X(4).
009000 01  WS-POLICY-ID-EDIT.
009100     05  WS-POLICY-ID-TEXT            PIC X(8).
009200     05  WS-POLICY-ID-TEXT-R REDEFINES WS-POLICY-ID-TEXT
009300                                       PIC 9(8).
009350     05  FILLER                       PIC X(1).
009400 01  WS-AMOUNT-EDIT                   PIC ---,---,--9.99.
009500 01  WS-GRAND-TOTAL-EDIT              PIC ---,---,---,--9.99.
009600 01  WS-DETAIL-LINE-WORK.
009700     05  WLW-TRAN-ID                  PIC 9(8).
009800     05  FILLER                       PIC X(1) VALUE ','.
009900     05  WLW-POLICY-ID                PIC X(8).
010000     05  FILLER                       PIC X(1) VALUE ','.
010100     05  WLW-WALLET-ID                PIC 9(8).
010200     05  FILLER                       PIC X(1) VALUE ','.
010300     05  WLW-USER-ID                  PIC 9(8).
010400     05  FILLER                       PIC X(1) VALUE ','.
010500     05  WLW-AMOUNT                   PIC ---,---,--9.99.
010600     05  FILLER                       PIC X(1) VALUE ','.
010700     05  WLW-TYPE                     PIC X(20).
010800     05  FILLER                       PIC X(1) VALUE ','.
010900     05  WLW-TIMESTAMP                PIC X(19).
010950     05  WLW-TIMESTAMP-R REDEFINES WLW-TIMESTAMP.
010960         10  WLW-TS-DATE              PIC X(10).
010970         10  FILLER                   PIC X(1).
010980         10  WLW-TS-TIME              PIC X(8).
011000     05  FILLER                       PIC X(20).
011100 PROCEDURE DIVISION.
011200 0000-MAINLINE SECTION.
011300 0000-START.
011400     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
011500     PERFORM 2000-PRINT-TRANSACTIONS THRU 2000-EXIT
011600         UNTIL WS-EOF-TRAN.
011700     PERFORM 9000-PRINT-CONTROL-LINE THRU 9000-EXIT.
011800     PERFORM 9900-CLOSE-AND-STOP THRU 9900-EXIT.
011900 0000-EXIT.
012000     EXIT.
012100 0100-INITIALIZE-RUN.
012200     OPEN INPUT  TRANSACTION-FILE
012300          OUTPUT TRANSACTION-REPORT.
012400     MOVE SPACES TO TRANSACTION-REPORT-LINE.
012500     STRING 'TransactionID,PolicyID,WalletID,UserID,Amount,'
012600         DELIMITED BY SIZE
012700         'TransactionType,Timestamp'
012800         DELIMITED BY SIZE
012900         INTO TRANSACTION-REPORT-LINE.
013000     WRITE TRANSACTION-REPORT-LINE.
013100     READ TRANSACTION-FILE
013200         AT END MOVE 'Y' TO WS-EOF-TRAN-SW
013300     END-READ.
013400 0100-EXIT.
013500     EXIT.
013600 2000-PRINT-TRANSACTIONS.
013700     PERFORM 2100-FORMAT-DETAIL-LINE THRU 2100-EXIT.
013800     ADD 1 TO WS-DETAIL-LINE-COUNT.
013900     ADD TRN-AMOUNT TO WS-AMOUNT-GRAND-TOTAL.
014000     READ TRANSACTION-FILE
014100         AT END MOVE 'Y' TO WS-EOF-TRAN-SW
014200     END-READ.
014300 2000-EXIT.
014400     EXIT.
014500 2100-FORMAT-DETAIL-LINE.
014600     MOVE SPACES TO WS-DETAIL-LINE-WORK.
014700     MOVE TRN-TRAN-ID   TO WLW-TRAN-ID.
014800     IF TRN-POLICY-ID = ZERO
014900         MOVE 'N/A' TO WLW-POLICY-ID
015000     ELSE
015100         MOVE TRN-POLICY-ID TO WS-POLICY-ID-TEXT-R
015200         MOVE WS-POLICY-ID-TEXT TO WLW-POLICY-ID
015300     END-IF.
015400     MOVE TRN-WALLET-ID TO WLW-WALLET-ID.
015500     MOVE TRN-USER-ID   TO WLW-USER-ID.
015600     MOVE TRN-AMOUNT    TO WLW-AMOUNT.
015700     MOVE TRN-TYPE      TO WLW-TYPE.
015800     MOVE TRN-TIMESTAMP TO WLW-TIMESTAMP.
015900     MOVE SPACES TO TRANSACTION-REPORT-LINE.
016000     STRING WLW-TRAN-ID     DELIMITED BY SIZE
016100            ','            DELIMITED BY SIZE
016200            WLW-POLICY-ID  DELIMITED BY SIZE
016300            ','            DELIMITED BY SIZE
016400            WLW-WALLET-ID  DELIMITED BY SIZE
016500            ','            DELIMITED BY SIZE
016600            WLW-USER-ID    DELIMITED BY SIZE
016700            ','            DELIMITED BY SIZE
016800            WLW-AMOUNT     DELIMITED BY SIZE
016900            ','            DELIMITED BY SIZE
017000            WLW-TYPE       DELIMITED BY SIZE
017100            ','            DELIMITED BY SIZE
017200            WLW-TIMESTAMP  DELIMITED BY SIZE
017300         INTO TRANSACTION-REPORT-LINE.
017400     WRITE TRANSACTION-REPORT-LINE.
017500 2100-EXIT.
017600     EXIT.
017700 9000-PRINT-CONTROL-LINE.
017800     MOVE WS-AMOUNT-GRAND-TOTAL TO WS-GRAND-TOTAL-EDIT.
017900     MOVE SPACES TO TRANSACTION-REPORT-LINE.
018000     STRING 'CONTROL TOTALS - RECORDS=' DELIMITED BY SIZE
018100            WS-DETAIL-LINE-COUNT       DELIMITED BY SIZE
018200            ' AMOUNT=KES '             DELIMITED BY SIZE
018300            WS-GRAND-TOTAL-EDIT        DELIMITED BY SIZE
018400         INTO TRANSACTION-REPORT-LINE.
018500     WRITE TRANSACTION-REPORT-LINE.
018600 9000-EXIT.
018700     EXIT.
018800 9900-CLOSE-AND-STOP.
018900     CLOSE TRANSACTION-FILE
019000           TRANSACTION-REPORT.
019100     DISPLAY 'TXR.R00858 RECORDS PRINTED = ' WS-DETAIL-LINE-COUNT.
019200     STOP RUN.
019300 9900-EXIT.
019400     EXIT.
