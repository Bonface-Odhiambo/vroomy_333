000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     DASHBOARD-METRICS-RUN.
000300 AUTHOR.         A.NDERITU.
000400 INSTALLATION.   SAVANNA ASSURANCE SERVICES.
000500 DATE-WRITTEN.   05/30/1993.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*                                                                *
001000*   DSH.TIP04 - MANAGEMENT DASHBOARD CONTROL TOTALS              *
001100*                                                                *
001200*   LAST STEP OF THE NIGHTLY BATCH CHAIN.  READS THE RUN-CONTROL *
001300*   TRAILER RECORDS DROPPED BY THE RATING AND PAYMENT-POSTING    *
001400*   RUNS (REJECTED-APPLICATION AND FAILED-PAYMENT COUNTS ARE     *
001500*   ONLY EVER KNOWN TO THOSE STEPS), THEN RE-SCANS THE UPDATED   *
001600*   POLICY MASTER FOR A DIRECT COUNT/TOTAL OF PAID POLICIES SO   *
001700*   THE DASHBOARD NEVER DRIFTS FROM WHAT IS ACTUALLY ON THE      *
001800*   MASTER.  PRINTS THE FIVE-LINE MANAGEMENT SUMMARY.            *
001900*                                                                *
002000*----------------------------------------------------------------*
002100*    AMENDMENT HISTORY                                          *
002200*                                                                *
002300*    DATE       INIT      TICKET     DESCRIPTION                *
002400*    ---------  --------  ---------  ---------------------------*
002500*    05/30/93   AN        REQ-0134   ORIGINAL PROGRAM - REPLACED *
002600*                                    THE MANUAL END-OF-DAY TALLY *
002700*                                    SHEET.                     *
002800*    03/14/95   RK        REQ-0298   POLICY MASTER RE-SCAN ADDED*
002900*                                    SO PAID COUNT MATCHES THE   *
003000*                                    MASTER, NOT JUST THE        *
003100*                                    PAYMENT RUN'S OWN COUNTER.  *
003200*    11/22/98   SO        Y2K-0017   RUN-DATE FIELD ON THE       *
003300*                                    TRAILER EXPANDED TO A       *
003400*                                    4-DIGIT YEAR.               *
003500*    02/09/99   PW        Y2K-0017   Y2K UNIT TEST SIGN-OFF.     *
003600*    09/21/01   JM        REQ-0471   COMMISSION TOTAL NOW ALSO   *
003700*                                    CROSS-CHECKED AGAINST THE   *
003800*                                    TRANSACTION FILE.           *
003900*    05/05/06   AN        REQ-0555   DASHBOARD REPORT NOW A      *
004000*                                    SEPARATE PRINT FILE RATHER  *
004100*                                    THAN CONSOLE DISPLAY ONLY.  *
004200*----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT RUN-CONTROL-FILE
005100         ASSIGN TO RUNCTL
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-RUNCTL-STATUS.
005400     SELECT POLICY-MASTER-FILE
005500         ASSIGN TO POLFILE
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-POLFILE-STATUS.
005800     SELECT TRANSACTION-FILE
005900         ASSIGN TO TRNFILE
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WS-TRNFILE-STATUS.
006200     SELECT DASHBOARD-REPORT
006300         ASSIGN TO RPTFILE
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-RPTFILE-STATUS.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  RUN-CONTROL-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100 01  RUN-CONTROL-RECORD.
007200     05  RCR-RECORD-TYPE-CD           PIC X(3).
007300         88  RCR-TYPE-RATING              VALUE 'RTG'.
007400         88  RCR-TYPE-PAYMENT             VALUE 'PAY'.
007500     05  RCR-RUN-DATE                 PIC X(8).
007550     05  RCR-RUN-DATE-R REDEFINES RCR-RUN-DATE.
007560         10  RCR-RUN-YYYY             PIC 9(4).
007570         10  RCR-RUN-MM               PIC 9(2).
007580         10  RCR-RUN-DD               PIC 9(2).
007600     05  RCR-DETAIL-AREA.
007700         10  RCR-RATING-COUNTS.
007800             15  RCR-APPS-ACCEPTED    PIC 9(7).
007900             15  RCR-APPS-REJECTED    PIC 9(7).
008000             15  FILLER               PIC X(50).
008100         10  RCR-PAYMENT-COUNTS REDEFINES RCR-RATING-COUNTS.
008200             15  RCR-PAYMENTS-POSTED  PIC 9(7).
008300             15  RCR-PAYMENTS-FAILED  PIC 9(7).
008400             15  RCR-PREMIUM-TOTAL    PIC S9(12)V99.
008500             15  RCR-COMMISSION-TOTAL PIC S9(12)V99.
008600             15  FILLER               PIC X(22).
008700 FD  POLICY-MASTER-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD.
009000 01  POLICY-MASTER-RECORD.
009100     05  PLM-RECORD-TYPE-CD           PIC X(3).
009200         88  PLM-TYPE-POLICY-DETAIL       VALUE 'POL'.
009300     05  PLM-DETAIL-RECORD-1.
009400         10  PLM-POLICY-ID            PIC 9(8).
009500         10  PLM-CLIENT-ID            PIC 9(8).
009600         10  PLM-PRODUCT-ID           PIC 9(8).
009700         10  PLM-AGENT-ID             PIC 9(8).
009800         10  PLM-PREMIUM-AMOUNT       PIC S9(10)V99.
009900         10  PLM-TAX-AMOUNT           PIC S9(10)V99.
010000         10  PLM-TOTAL-AMOUNT         PIC S9(10)V99.
010100         10  PLM-POLICY-STATUS        PIC X(15).
010200             88  PLM-STATUS-PAID          VALUE 'PAID'.
010300         10  PLM-CERTIFICATE-URL      PIC X(40).
010400         10  PLM-PAID-DATE            PIC X(10).
010500         10  FILLER                   PIC X(20).
010600 FD  TRANSACTION-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD.
010900 01  TRANSACTION-RECORD.
011000     05  TRN-RECORD-TYPE-CD           PIC X(3).
011100         88  TRN-TYPE-TRANSACTION-DETAIL  VALUE 'TRN'.
011200     05  TRN-DETAIL-RECORD-1.
011300         10  TRN-TRAN-ID              PIC 9(8).
011400         10  TRN-WALLET-ID            PIC 9(8).
011500         10  TRN-POLICY-ID            PIC 9(8).
011600         10  TRN-USER-ID              PIC 9(8).
011700         10  TRN-AMOUNT               PIC S9(10)V99.
011800         10  TRN-TYPE                 PIC X(20).
011900             88  TRN-TYPE-COMMISSION      VALUE 'COMMISSION-EARNED'.
012000         10  TRN-TIMESTAMP            PIC X(19).
012100         10  FILLER                   PIC X(6).
012200 FD  DASHBOARD-REPORT
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD.
012500 01  DASHBOARD-REPORT-LINE            PIC X(80).
012600 WORKING-STORAGE SECTION.
012700 01  WS-PROGRAM-HEADER.
012800     05  FILLER                       PIC X(16)
012900                                       VALUE 'DSHTIP04------WS'.
013000     05  WS-FILE-STATUSES.
013100         10  WS-RUNCTL-STATUS         PIC X(2) VALUE '00'.
013200         10  WS-POLFILE-STATUS        PIC X(2) VALUE '00'.
013300         10  WS-TRNFILE-STATUS        PIC X(2) VALUE '00'.
013400         10  WS-RPTFILE-STATUS        PIC X(2) VALUE '00'.
013500 01  WS-SWITCHES.
013600     05  WS-EOF-RUNCTL-SW             PIC X(1) VALUE 'N'.
013700         88  WS-EOF-RUNCTL                VALUE 'Y'.
013800     05  WS-EOF-POLICY-SW             PIC X(1) VALUE 'N'.
013900         88  WS-EOF-POLICY                VALUE 'Y'.
014000     05  WS-EOF-TRAN-SW               PIC X(1) VALUE 'N'.
014100         88  WS-EOF-TRAN                  VALUE 'Y'.
014150     05  FILLER                       PIC X(4).
014160 77  WS-APPS-REJECTED                 PIC 9(7) COMP VALUE ZERO.
014180 77  WS-PAYMENTS-FAILED               PIC 9(7) COMP VALUE ZERO.
014200 01  WS-DASHBOARD-TOTALS.
014500     05  WS-POLICIES-SOLD             PIC 9(7) COMP VALUE ZERO.
014600     05  WS-PREMIUM-COLLECTED         PIC S9(12)V99 VALUE ZERO.
014700     05  WS-COMMISSIONS-PAID          PIC S9(12)V99 VALUE ZERO.
014800     05  WS-COMMISSIONS-PAID-XCHK REDEFINES WS-COMMISSIONS-PAID
014900                                       PIC S9(12)V99.
014950     05  FILLER                       PIC X(4).
015000 01  WS-EDIT-MONEY                    PIC ---,---,---,--9.99.
015100 01  WS-EDIT-COUNT                    PIC ZZZ,ZZ9.
015200 PROCEDURE DIVISION.
015300 0000-MAINLINE SECTION.
015400 0000-START.
015500     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
015600     PERFORM 1000-READ-RUN-CONTROL-RECORDS THRU 1000-EXIT
015700         UNTIL WS-EOF-RUNCTL.
015800     PERFORM 2000-SCAN-POLICY-MASTER THRU 2000-EXIT
015900         UNTIL WS-EOF-POLICY.
016000     PERFORM 3000-SCAN-TRANSACTION-FILE THRU 3000-EXIT
016100         UNTIL WS-EOF-TRAN.
016200     PERFORM 9000-PRINT-DASHBOARD THRU 9000-EXIT.
016300     PERFORM 9900-CLOSE-AND-STOP THRU 9900-EXIT.
016400 0000-EXIT.
016500     EXIT.
016600 0100-INITIALIZE-RUN.
016700     OPEN INPUT  RUN-CONTROL-FILE
016800          INPUT  POLICY-MASTER-FILE
016900          INPUT  TRANSACTION-FILE
017000          OUTPUT DASHBOARD-REPORT.
017100 0100-EXIT.
017200     EXIT.
017300 1000-READ-RUN-CONTROL-RECORDS.
017400     READ RUN-CONTROL-FILE
017500         AT END MOVE 'Y' TO WS-EOF-RUNCTL-SW
017600     END-READ.
017700     IF NOT WS-EOF-RUNCTL
017800         IF RCR-TYPE-RATING
017900             ADD RCR-APPS-REJECTED TO WS-APPS-REJECTED
018000         ELSE
018100             IF RCR-TYPE-PAYMENT
018200                 ADD RCR-PAYMENTS-FAILED TO WS-PAYMENTS-FAILED
018300             END-IF
018400         END-IF
018500     END-IF.
018600 1000-EXIT.
018700     EXIT.
018800 2000-SCAN-POLICY-MASTER.
018900     READ POLICY-MASTER-FILE
019000         AT END MOVE 'Y' TO WS-EOF-POLICY-SW
019100     END-READ.
019200     IF NOT WS-EOF-POLICY
019300         IF PLM-STATUS-PAID
019400             ADD 1 TO WS-POLICIES-SOLD
019500             ADD PLM-TOTAL-AMOUNT TO WS-PREMIUM-COLLECTED
019600         END-IF
019700     END-IF.
019800 2000-EXIT.
019900     EXIT.
020000 3000-SCAN-TRANSACTION-FILE.
020100     READ TRANSACTION-FILE
020200         AT END MOVE 'Y' TO WS-EOF-TRAN-SW
020300     END-READ.
020400     IF NOT WS-EOF-TRAN
020500         IF TRN-TYPE-COMMISSION
020600             ADD TRN-AMOUNT TO WS-COMMISSIONS-PAID-XCHK
020700         END-IF
020800     END-IF.
020900 3000-EXIT.
021000     EXIT.
021100 9000-PRINT-DASHBOARD.
021200     MOVE WS-COMMISSIONS-PAID-XCHK TO WS-COMMISSIONS-PAID.
021300     MOVE SPACES TO DASHBOARD-REPORT-LINE.
021400     STRING 'POLICIES SOLD (PAID)........... '
021500         DELIMITED BY SIZE
021600         WS-POLICIES-SOLD DELIMITED BY SIZE
021700         INTO DASHBOARD-REPORT-LINE.
021800     WRITE DASHBOARD-REPORT-LINE.
021900     MOVE WS-PREMIUM-COLLECTED TO WS-EDIT-MONEY.
022000     MOVE SPACES TO DASHBOARD-REPORT-LINE.
022100     STRING 'PREMIUM COLLECTED (KES)........ '
022200         DELIMITED BY SIZE
022300         WS-EDIT-MONEY DELIMITED BY SIZE
022400         INTO DASHBOARD-REPORT-LINE.
022500     WRITE DASHBOARD-REPORT-LINE.
022600     MOVE WS-COMMISSIONS-PAID TO WS-EDIT-MONEY.
022700     MOVE SPACES TO DASHBOARD-REPORT-LINE.
022800     STRING 'COMMISSIONS PAID (KES)......... '
022900         DELIMITED BY SIZE
023000         WS-EDIT-MONEY DELIMITED BY SIZE
023100         INTO DASHBOARD-REPORT-LINE.
023200     WRITE DASHBOARD-REPORT-LINE.
023300     MOVE SPACES TO DASHBOARD-REPORT-LINE.
023400     STRING 'REJECTED APPLICATIONS........... '
023500         DELIMITED BY SIZE
023600         WS-APPS-REJECTED DELIMITED BY SIZE
023700         INTO DASHBOARD-REPORT-LINE.
023800     WRITE DASHBOARD-REPORT-LINE.
023900     MOVE SPACES TO DASHBOARD-REPORT-LINE.
024000     STRING 'FAILED PAYMENTS................. '
024100         DELIMITED BY SIZE
024200         WS-PAYMENTS-FAILED DELIMITED BY SIZE
024300         INTO DASHBOARD-REPORT-LINE.
024400     WRITE DASHBOARD-REPORT-LINE.
024500 9000-EXIT.
024600     EXIT.
024700 9900-CLOSE-AND-STOP.
024800     CLOSE RUN-CONTROL-FILE
024900           POLICY-MASTER-FILE
025000           TRANSACTION-FILE
025100           DASHBOARD-REPORT.
025200     DISPLAY 'DSH.TIP04 POLICIES SOLD    = ' WS-POLICIES-SOLD.
025300     DISPLAY 'DSH.TIP04 REJECTED APPS    = ' WS-APPS-REJECTED.
025400     DISPLAY 'DSH.TIP04 FAILED PAYMENTS  = ' WS-PAYMENTS-FAILED.
025500     STOP RUN.
025600 9900-EXIT.
025700     EXIT.
