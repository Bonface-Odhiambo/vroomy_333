000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PAID-POLICY-EXTRACT-RUN.
000300 AUTHOR.         R.KAMAU.
000400 INSTALLATION.   SAVANNA ASSURANCE SERVICES.
000500 DATE-WRITTEN.   02/14/1992.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*                                                                *
001000*   PPE.TIP03 - PAID-POLICY DATA-SHARING EXTRACT                *
001100*                                                                *
001200*   SCANS THE POLICY MASTER (AFTER THE PAYMENT POSTING RUN HAS   *
001300*   BROUGHT IT UP TO DATE) FOR EVERY RECORD WITH STATUS PAID     *
001400*   AND WRITES ONE SHARED-TRANSACTION RECORD PER POLICY TO THE   *
001500*   EXTRACT FEED PICKED UP BY THE HEAD-OFFICE DATA-SHARING JOB.  *
001600*   AGENT AND SUPERAGENT NAMES ARE RESOLVED FROM AN IN-MEMORY    *
001700*   COPY OF THE AGENT MASTER LOADED AT THE START OF THE RUN.     *
001800*                                                                *
001900*----------------------------------------------------------------*
002000*    AMENDMENT HISTORY                                          *
002100*                                                                *
002200*    DATE       INIT      TICKET     DESCRIPTION                *
002300*    ---------  --------  ---------  ---------------------------*
002400*    02/14/92   RK        REQ-0122   ORIGINAL PROGRAM.          *
002500*    07/09/93   JM        REQ-0201   SUPERAGENT NAME LOOKUP      *
002600*                                    ADDED - HEAD OFFICE WANTED  *
002700*                                    THE ROLL-UP NAME ON THE     *
002800*                                    FEED, NOT JUST THE AGENT.   *
002900*    12/01/96   PW        REQ-0355   RECORD-WRITTEN COUNT NOW    *
003000*                                    DISPLAYED AT END OF RUN.    *
003100*    11/22/98   SO        Y2K-0017   PAID-DATE FIELD EXPANDED    *
003200*                                    TO A 4-DIGIT YEAR.          *
003300*    02/09/99   PW        Y2K-0017   Y2K UNIT TEST SIGN-OFF.     *
003400*    04/26/02   AN        REQ-0480   AGENT TABLE ENLARGED TO     *
003500*                                    1000 ENTRIES.               *
003600*    08/13/04   RK        REQ-0512   SKIP RECORDS WHOSE AGENT IS *
003700*                                    NOT FOUND IN THE AGENT      *
003800*                                    MASTER RATHER THAN ABORT -  *
003900*                                    ORPHANED POLICY CLEAN-UP.   *
004000*----------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT AGENT-MASTER-FILE
004900         ASSIGN TO AGTFILE
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-AGTFILE-STATUS.
005200     SELECT PRODUCT-MASTER-FILE
005300         ASSIGN TO PRDFILE
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-PRDFILE-STATUS.
005600     SELECT POLICY-MASTER-FILE
005700         ASSIGN TO POLFILE
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-POLFILE-STATUS.
006000     SELECT SHARED-EXTRACT-FILE
006100         ASSIGN TO SHXFILE
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-SHXFILE-STATUS.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  AGENT-MASTER-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD.
006900 01  AGENT-MASTER-RECORD.
007000     05  AGT-RECORD-TYPE-CD           PIC X(3).
007100         88  AGT-TYPE-AGENT-DETAIL        VALUE 'AGT'.
007200     05  AGT-DETAIL-RECORD-1.
007300         10  AGT-AGENT-ID             PIC 9(8).
007400         10  AGT-SUPERAGENT-ID        PIC 9(8).
007500         10  AGT-AGENT-NAME           PIC X(30).
007600         10  AGT-IRA-NUMBER           PIC X(15).
007700         10  FILLER                   PIC X(10).
007750     05  AGT-DETAIL-RECORD-2 REDEFINES AGT-DETAIL-RECORD-1.
007760         10  AGT-SUPAGT-ID            PIC 9(8).
007770         10  AGT-SUPAGT-PARENT-ID     PIC 9(8).
007780         10  AGT-SUPAGT-NAME          PIC X(30).
007790         10  AGT-SUPAGT-IRA-NUMBER    PIC X(15).
007795         10  FILLER                   PIC X(10).
007800 FD  PRODUCT-MASTER-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100 01  PRODUCT-MASTER-RECORD.
008200     05  PRD-RECORD-TYPE-CD           PIC X(3).
008300         88  PRD-TYPE-PRODUCT-DETAIL      VALUE 'PRD'.
008400     05  PRD-DETAIL-RECORD-1.
008500         10  PRD-PRODUCT-ID           PIC 9(8).
008600         10  PRD-SUPERAGENT-ID        PIC 9(8).
008700         10  PRD-COMPANY-ID           PIC 9(8).
008800         10  PRD-PRODUCT-NAME         PIC X(30).
008900         10  PRD-PRODUCT-RATE         PIC S9(8)V99.
009000         10  FILLER                   PIC X(20).
009100 FD  POLICY-MASTER-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400 01  POLICY-MASTER-RECORD.
009500     05  PLM-RECORD-TYPE-CD           PIC X(3).
009600         88  PLM-TYPE-POLICY-DETAIL       VALUE 'POL'.
009700     05  PLM-DETAIL-RECORD-1.
009800         10  PLM-POLICY-ID            PIC 9(8).
009850         10  PLM-POLICY-ID-R REDEFINES PLM-POLICY-ID.
009860             15  PLM-POLICY-ID-PREFIX PIC 9(4).
009870             15  PLM-POLICY-ID-SUFFIX PIC 9(4).
009900         10  PLM-CLIENT-ID            PIC 9(8).
010000         10  PLM-PRODUCT-ID           PIC 9(8).
010100         10  PLM-AGENT-ID             PIC 9(8).
010200         10  PLM-PREMIUM-AMOUNT       PIC S9(10)V99.
010300         10  PLM-TAX-AMOUNT           PIC S9(10)V99.
010400         10  PLM-TOTAL-AMOUNT         PIC S9(10)V99.
010500         10  PLM-POLICY-STATUS        PIC X(15).
010600             88  PLM-STATUS-PAID          VALUE 'PAID'.
010700         10  PLM-CERTIFICATE-URL      PIC X(40).
010800         10  PLM-PAID-DATE            PIC X(10).
010900         10  PLM-PAID-DATE-R REDEFINES PLM-PAID-DATE.
011000             15  PLM-PAID-YYYY        PIC X(4).
011100             15  FILLER               PIC X(1).
011200             15  PLM-PAID-MM          PIC X(2).
011300             15  FILLER               PIC X(1).
011400             15  PLM-PAID-DD          PIC X(2).
011500         10  FILLER                   PIC X(20).
011600 FD  SHARED-EXTRACT-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD.
011900 01  SHARED-EXTRACT-RECORD.
012000     05  SHX-POLICY-ID                PIC 9(8).
012100     05  SHX-PRODUCT-NAME             PIC X(30).
012200     05  SHX-TOTAL-AMOUNT             PIC S9(10)V99.
012300     05  SHX-PAID-DATE                PIC X(10).
012400     05  SHX-AGENT-NAME               PIC X(30).
012500     05  SHX-SUPERAGENT-NAME          PIC X(30).
012600     05  FILLER                       PIC X(2).
012700 WORKING-STORAGE SECTION.
012800 01  WS-PROGRAM-HEADER.
012900     05  FILLER                       PIC X(16)
013000                                       VALUE 'PPETIP03------WS'.
013100     05  WS-FILE-STATUSES.
013200         10  WS-AGTFILE-STATUS        PIC X(2) VALUE '00'.
013300         10  WS-PRDFILE-STATUS        PIC X(2) VALUE '00'.
013400         10  WS-POLFILE-STATUS        PIC X(2) VALUE '00'.
013500         10  WS-SHXFILE-STATUS        PIC X(2) VALUE '00'.
013600 01  WS-SWITCHES.
013700     05  WS-EOF-AGENT-SW              PIC X(1) VALUE 'N'.
013800         88  WS-EOF-AGENT                 VALUE 'Y'.
013900     05  WS-EOF-PRODUCT-SW            PIC X(1) VALUE 'N'.
014000         88  WS-EOF-PRODUCT               VALUE 'Y'.
014100     05  WS-EOF-POLICY-SW             PIC X(1) VALUE 'N'.
014200         88  WS-EOF-POLICY                VALUE 'Y'.
014250     05  FILLER                       PIC X(4).
014300 01  WS-SUBSCRIPTS.
014400     05  WS-AGT-NDX-CTR               PIC S9(4) COMP.
014500     05  WS-PRD-NDX-CTR               PIC S9(4) COMP.
014600     05  WS-FOUND-AGENT-IX            PIC S9(4) COMP.
014700     05  WS-FOUND-SUPERAGENT-IX       PIC S9(4) COMP.
014750     05  WS-FOUND-PRODUCT-IX          PIC S9(4) COMP.
014800     05  FILLER                       PIC X(4).
014820 77  WS-AGENT-TABLE-COUNT             PIC S9(4) COMP VALUE ZERO.
014840 77  WS-PRODUCT-TABLE-COUNT           PIC S9(4) COMP VALUE ZERO.
014900 01  WS-COUNTERS.
015200     05  WS-RECORDS-EXTRACTED         PIC 9(7) COMP VALUE ZERO.
015300     05  WS-RECORDS-SKIPPED           PIC 9(7) COMP VALUE ZERO.
015350     05  FILLER                       PIC X(4).
015400 01  WS-AGENT-TABLE-AREA.
015500     05  WS-AGENT-TABLE OCCURS 1000 TIMES
015600                        INDEXED BY WS-AGT-NDX.
015700         10  WS-AT-AGENT-ID           PIC 9(8).
015800         10  WS-AT-SUPERAGENT-ID      PIC 9(8).
015900         10  WS-AT-AGENT-NAME         PIC X(30).
015950         10  FILLER                   PIC X(4).
016000 01  WS-PRODUCT-TABLE-AREA.
016100     05  WS-PRODUCT-TABLE OCCURS 500 TIMES
016200                          INDEXED BY WS-PRD-NDX.
016300         10  WS-PT-PRODUCT-ID         PIC 9(8).
016400         10  WS-PT-PRODUCT-NAME       PIC X(30).
016450         10  FILLER                   PIC X(4).
016500 PROCEDURE DIVISION.
016600 0000-MAINLINE SECTION.
016700 0000-START.
016800     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
016900     PERFORM 1000-LOAD-AGENT-TABLE THRU 1000-EXIT.
017000     PERFORM 1050-LOAD-PRODUCT-TABLE THRU 1050-EXIT.
017100     PERFORM 2000-EXTRACT-PAID-POLICIES THRU 2000-EXIT
017200         UNTIL WS-EOF-POLICY.
017300     PERFORM 9900-CLOSE-AND-STOP THRU 9900-EXIT.
017400 0000-EXIT.
017500     EXIT.
017600 0100-INITIALIZE-RUN.
017700     OPEN INPUT  AGENT-MASTER-FILE
017800          INPUT  PRODUCT-MASTER-FILE
017900          INPUT  POLICY-MASTER-FILE
018000          OUTPUT SHARED-EXTRACT-FILE.
018100 0100-EXIT.
018200     EXIT.
018300 1000-LOAD-AGENT-TABLE.
018400     READ AGENT-MASTER-FILE
018500         AT END MOVE 'Y' TO WS-EOF-AGENT-SW
018600     END-READ.
018700     PERFORM 1010-LOAD-ONE-AGENT THRU 1010-EXIT
018800         UNTIL WS-EOF-AGENT.
018900 1000-EXIT.
019000     EXIT.
019100 1010-LOAD-ONE-AGENT.
019200     SET WS-AGT-NDX TO WS-AGENT-TABLE-COUNT.
019300     SET WS-AGT-NDX UP BY 1.
019400     ADD 1 TO WS-AGENT-TABLE-COUNT.
019500     MOVE AGT-AGENT-ID      TO WS-AT-AGENT-ID (WS-AGT-NDX).
019600     MOVE AGT-SUPERAGENT-ID TO WS-AT-SUPERAGENT-ID (WS-AGT-NDX).
019700     MOVE AGT-AGENT-NAME    TO WS-AT-AGENT-NAME (WS-AGT-NDX).
019800     READ AGENT-MASTER-FILE
019900         AT END MOVE 'Y' TO WS-EOF-AGENT-SW
020000     END-READ.
020100 1010-EXIT.
020200     EXIT.
020300 1050-LOAD-PRODUCT-TABLE.
020400     READ PRODUCT-MASTER-FILE
020500         AT END MOVE 'Y' TO WS-EOF-PRODUCT-SW
020600     END-READ.
020700     PERFORM 1060-LOAD-ONE-PRODUCT THRU 1060-EXIT
020800         UNTIL WS-EOF-PRODUCT.
020900 1050-EXIT.
021000     EXIT.
021100 1060-LOAD-ONE-PRODUCT.
021200     SET WS-PRD-NDX TO WS-PRODUCT-TABLE-COUNT.
021300     SET WS-PRD-NDX UP BY 1.
021400     ADD 1 TO WS-PRODUCT-TABLE-COUNT.
021500     MOVE PRD-PRODUCT-ID   TO WS-PT-PRODUCT-ID (WS-PRD-NDX).
021600     MOVE PRD-PRODUCT-NAME TO WS-PT-PRODUCT-NAME (WS-PRD-NDX).
021700     READ PRODUCT-MASTER-FILE
021800         AT END MOVE 'Y' TO WS-EOF-PRODUCT-SW
021900     END-READ.
022000 1060-EXIT.
022100     EXIT.
022200 2000-EXTRACT-PAID-POLICIES.
022300     READ POLICY-MASTER-FILE
022400         AT END MOVE 'Y' TO WS-EOF-POLICY-SW
022500     END-READ.
022600     IF NOT WS-EOF-POLICY
022700         IF PLM-STATUS-PAID
022800             PERFORM 2100-BUILD-SHARED-RECORD THRU 2100-EXIT
022900         END-IF
023000     END-IF.
023100 2000-EXIT.
023200     EXIT.
023300 2100-BUILD-SHARED-RECORD.
023400     PERFORM 2110-FIND-AGENT-AND-PRODUCT THRU 2110-EXIT.
023500     IF WS-FOUND-AGENT-IX = ZERO
023600         ADD 1 TO WS-RECORDS-SKIPPED
023700         DISPLAY 'PPE.TIP03 AGENT NOT FOUND FOR POLICY '
023800             PLM-POLICY-ID
023900     ELSE
024000         MOVE PLM-POLICY-ID     TO SHX-POLICY-ID
024100         MOVE PLM-TOTAL-AMOUNT  TO SHX-TOTAL-AMOUNT
024200         MOVE PLM-PAID-DATE     TO SHX-PAID-DATE
024300         MOVE WS-AT-AGENT-NAME (WS-FOUND-AGENT-IX)
024400             TO SHX-AGENT-NAME
024500         IF WS-FOUND-SUPERAGENT-IX NOT = ZERO
024600             MOVE WS-AT-AGENT-NAME (WS-FOUND-SUPERAGENT-IX)
024700                 TO SHX-SUPERAGENT-NAME
024800         ELSE
024900             MOVE SPACES TO SHX-SUPERAGENT-NAME
025000         END-IF
025100         IF WS-FOUND-PRODUCT-IX NOT = ZERO
025200             MOVE WS-PT-PRODUCT-NAME (WS-FOUND-PRODUCT-IX)
025300                 TO SHX-PRODUCT-NAME
025400         ELSE
025500             MOVE SPACES TO SHX-PRODUCT-NAME
025600         END-IF
025700         WRITE SHARED-EXTRACT-RECORD.
025800         ADD 1 TO WS-RECORDS-EXTRACTED
025900     END-IF.
026000 2100-EXIT.
026100     EXIT.
026200 2110-FIND-AGENT-AND-PRODUCT.
026300     MOVE ZERO TO WS-FOUND-AGENT-IX.
026400     MOVE ZERO TO WS-FOUND-SUPERAGENT-IX.
026500     MOVE ZERO TO WS-FOUND-PRODUCT-IX.
026600     SET WS-AGT-NDX TO 1.
026700     SEARCH WS-AGENT-TABLE
026800         AT END MOVE ZERO TO WS-FOUND-AGENT-IX
026900         WHEN WS-AT-AGENT-ID (WS-AGT-NDX) = PLM-AGENT-ID
027000             SET WS-FOUND-AGENT-IX TO WS-AGT-NDX
027100     END-SEARCH.
027200     IF WS-FOUND-AGENT-IX NOT = ZERO
027300         SET WS-AGT-NDX TO 1
027400         SEARCH WS-AGENT-TABLE
027500             AT END MOVE ZERO TO WS-FOUND-SUPERAGENT-IX
027600             WHEN WS-AT-AGENT-ID (WS-AGT-NDX) =
027700                      WS-AT-SUPERAGENT-ID (WS-FOUND-AGENT-IX)
027800                 SET WS-FOUND-SUPERAGENT-IX TO WS-AGT-NDX
027900         END-SEARCH
028000     END-IF.
028100     SET WS-PRD-NDX TO 1.
028200     SEARCH WS-PRODUCT-TABLE
028300         AT END MOVE ZERO TO WS-FOUND-PRODUCT-IX
028400         WHEN WS-PT-PRODUCT-ID (WS-PRD-NDX) = PLM-PRODUCT-ID
028500             SET WS-FOUND-PRODUCT-IX TO WS-PRD-NDX
028600     END-SEARCH.
028700 2110-EXIT.
028800     EXIT.
028900 9900-CLOSE-AND-STOP.
029000     CLOSE AGENT-MASTER-FILE
029100           PRODUCT-MASTER-FILE
029200           POLICY-MASTER-FILE
029300           SHARED-EXTRACT-FILE.
029400     DISPLAY 'PPE.TIP03 RECORDS EXTRACTED = ' WS-RECORDS-EXTRACTED.
029500     DISPLAY 'PPE.TIP03 RECORDS SKIPPED   = ' WS-RECORDS-SKIPPED.
029600     STOP RUN.
029700 9900-EXIT.
029800     EXIT.
